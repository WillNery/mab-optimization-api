000100******************************************************************
000200* AGGVARNT - AGGREGATED VARIANT WORK RECORD.
000300* ONE TABLE ENTRY PER VARIANT, BUILT FRESH EVERY ALLOCATION RUN
000400* FROM THE DAILY-METRICS WINDOW TOTALS.  NOT A FILE - THIS IS
000500* COPIED INTO WORKING-STORAGE UNDER AN OCCURS TABLE.
000600*
000700* MAINTENANCE HISTORY.
000800*   1992-02-14  KLS  TICKET AB-0187 - INITIAL CUT FOR THOMPSON
000900*                    SAMPLING ALLOCATION RUN.
001000******************************************************************
001100 05  AV-VARIANT-ID                    PIC X(36).
001200 05  AV-VARIANT-NAME                  PIC X(20).
001300 05  AV-IS-CONTROL                    PIC X(01).
001400 05  AV-T-SESSIONS                    PIC 9(09).
001500 05  AV-T-IMPRESSIONS                 PIC 9(09).
001600 05  AV-T-CLICKS                      PIC 9(09).
001700 05  AV-T-REVENUE                     PIC S9(09)V99.
001800 05  AV-CTR                           PIC V9(06).
001900 05  AV-RPS                           PIC S9(05)V9(04).
002000 05  AV-RPM                           PIC S9(05)V9(04).
002100 05  AV-CTR-CI-LOWER                  PIC V9(06).
002200 05  AV-CTR-CI-UPPER                  PIC V9(06).
002300 05  AV-BETA-ALPHA                    PIC 9(09).
002400 05  AV-BETA-BETA                     PIC 9(09).

000100******************************************************************
000200* ALCHIST - ALLOCATION HISTORY AUDIT RECORD LAYOUT.
000300* ONE HEADER RECORD (AH-REC-TYPE = 'H') PER ALLOCATION RUN, GIVING
000400* THE CONTROL TOTALS AND RUN PARAMETERS, FOLLOWED BY ONE DETAIL
000500* RECORD (AH-REC-TYPE = 'D') PER VARIANT.  AH-DETAIL-DATA
000600* REDEFINES THE HEADER AREA SINCE THE TWO SHAPES ARE NEVER BOTH
000700* RESIDENT AT ONCE.  RECORD LENGTH 161 BYTES, FIXED.
000800*
000900* MAINTENANCE HISTORY.
001000*   1992-02-21  KLS  TICKET AB-0189 - INITIAL CUT OF LAYOUT.
001100******************************************************************
001200 01  AH-RECORD.
001300     05  AH-REC-TYPE              PIC X(01).
001400         88  AH-IS-HEADER             VALUE 'H'.
001500         88  AH-IS-DETAIL             VALUE 'D'.
001600     05  AH-HEADER-DATA.
001700         10  AH-HISTORY-ID            PIC X(36).
001800         10  AH-EXPERIMENT-ID         PIC X(36).
001900         10  AH-COMPUTED-DATE         PIC 9(08).
002000         10  AH-WINDOW-DAYS           PIC 9(03).
002100         10  AH-ALGORITHM             PIC X(20).
002200         10  AH-ALGORITHM-VERSION     PIC X(08).
002300         10  AH-SEED                  PIC 9(10).
002400         10  AH-USED-FALLBACK         PIC X(01).
002500         10  AH-TOTAL-IMPRESSIONS     PIC 9(10).
002600         10  AH-TOTAL-CLICKS          PIC 9(10).
002700         10  FILLER                   PIC X(17).
002800     05  AH-DETAIL-DATA REDEFINES AH-HEADER-DATA.
002900         10  AH-D-VARIANT-NAME        PIC X(20).
003000         10  AH-D-IS-CONTROL          PIC X(01).
003100         10  AH-D-ALLOC-PCT           PIC 9(03)V99.
003200         10  AH-D-IMPRESSIONS         PIC 9(09).
003300         10  AH-D-CLICKS              PIC 9(09).
003400         10  AH-D-BETA-ALPHA          PIC 9(09).
003500         10  AH-D-BETA-BETA           PIC 9(09).
003600         10  FILLER                   PIC X(88).

000100******************************************************************
000200* BATCHREC - METRICS-BATCH INGESTION FILE RECORD LAYOUT.
000300* ONE HEADER RECORD (MB-REC-TYPE = 'H') FOLLOWED BY ONE OR MORE
000400* DETAIL RECORDS (MB-REC-TYPE = 'D') FOR A SINGLE EXPERIMENT'S
000500* DAILY METRIC SUBMISSION.  MB-DETAIL-DATA REDEFINES THE HEADER
000600* AREA SINCE ONLY ONE RECORD SHAPE IS EVER RESIDENT AT A TIME.
000700*
000800* MAINTENANCE HISTORY.
000900*   1991-03-09  RJP  TICKET AB-0094 - INITIAL CUT OF LAYOUT.
001000******************************************************************
001100 01  MB-RECORD.
001200     05  MB-REC-TYPE               PIC X(01).
001300         88  MB-IS-HEADER              VALUE 'H'.
001400         88  MB-IS-DETAIL              VALUE 'D'.
001500     05  MB-HEADER-DATA.
001600         10  MB-H-METRIC-DATE          PIC 9(08).
001700         10  MB-H-SOURCE               PIC X(06).
001800         10  MB-H-BATCH-ID             PIC X(20).
001900         10  FILLER                    PIC X(46).
002000     05  MB-DETAIL-DATA REDEFINES MB-HEADER-DATA.
002100         10  MB-D-VARIANT-NAME         PIC X(20).
002200         10  MB-D-IMPRESSIONS          PIC 9(09).
002300         10  MB-D-CLICKS               PIC 9(09).
002400         10  MB-D-SESSIONS             PIC 9(09).
002500         10  MB-D-REVENUE              PIC S9(09)V99.
002600         10  FILLER                    PIC X(22).

000100******************************************************************
000200* DLYMETRC - DAILY METRICS RECORD LAYOUT.
000300* ONE ROW PER VARIANT PER CALENDAR DAY.  KEY IS (DM-VARIANT-ID,
000400* DM-METRIC-DATE).  THIS IS THE UPSERT-TARGET DAILY STORE; THE
000500* SAME LAYOUT IS USED FOR EACH METRICS-BATCH DETAIL LINE AFTER IT
000600* HAS BEEN EDITED.  RECORD LENGTH 120 BYTES, FIXED.
000700* DM-METRIC-DATE-YMD GIVES A YYYY/MM/DD BREAKOUT OF THE PACKED
000800* YYYYMMDD DATE FOR DATE-RANGE COMPARES IN THE ALLOCATION RUN.
000900*
001000* MAINTENANCE HISTORY.
001100*   1991-03-09  RJP  TICKET AB-0094 - INITIAL CUT OF LAYOUT.
001200*   1992-11-30  KLS  TICKET AB-0266 - ADDED DM-BATCH-ID TRACE FIELD.
001300******************************************************************
001400 01  DM-RECORD.
001500     05  DM-VARIANT-ID             PIC X(36).
001600     05  DM-METRIC-DATE            PIC 9(08).
001700     05  DM-METRIC-DATE-YMD REDEFINES DM-METRIC-DATE.
001800         10  DM-METRIC-YYYY            PIC 9(04).
001900         10  DM-METRIC-MM              PIC 9(02).
002000         10  DM-METRIC-DD              PIC 9(02).
002100     05  DM-SESSIONS               PIC 9(09).
002200     05  DM-IMPRESSIONS            PIC 9(09).
002300     05  DM-CLICKS                 PIC 9(09).
002400     05  DM-REVENUE                PIC S9(09)V99.
002500     05  DM-SOURCE                 PIC X(06).
002600         88  DM-SOURCE-IS-API          VALUE 'API   '.
002700         88  DM-SOURCE-IS-GAM          VALUE 'GAM   '.
002800         88  DM-SOURCE-IS-CDP          VALUE 'CDP   '.
002900         88  DM-SOURCE-IS-MANUAL       VALUE 'MANUAL'.
003000     05  DM-BATCH-ID               PIC X(20).
003100     05  FILLER                    PIC X(11).

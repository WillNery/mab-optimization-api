000100****************************************************************  00000100
000200* ALLIANCE MARKETING SYSTEMS, INC.                                00000200
000300* PROPERTY OF ALLIANCE MARKETING SYSTEMS - IN-HOUSE USE ONLY      00000300
000400****************************************************************  00000400
000500* PROGRAM:  EXPTCREA                                              00000500
000600*                                                                 00000600
000700* EDITS AND POSTS ONE NEW-EXPERIMENT REQUEST TO THE EXPERIMENTS   00000700
000800* AND VARIANTS MASTERS.  THE REQUEST IS A HEADER RECORD CARRYING  00000800
000900* THE PROPOSED EXPERIMENT FOLLOWED BY ONE DETAIL RECORD PER       00000900
001000* PROPOSED VARIANT (TEST CELL).  A REQUEST IS REJECTED, AND       00001000
001100* NEITHER MASTER IS UPDATED, UNLESS ALL OF THE FOLLOWING HOLD -   00001100
001200*   - AT LEAST TWO VARIANTS ARE PRESENT,                          00001200
001300*   - AT LEAST ONE VARIANT IS FLAGGED THE CONTROL CELL,           00001300
001400*   - NO TWO VARIANTS ON THE REQUEST SHARE A NAME, AND            00001400
001500*   - THE EXPERIMENT NAME IS NOT ALREADY ON THE EXPERIMENTS       00001500
001600*     MASTER.                                                     00001600
001700*                                                                 00001700
001800* BOTH MASTERS ARE STRAIGHT SEQUENTIAL FILES, SO THIS SHOP HAS    00001800
001900* NO OPEN-EXTEND SERVICE TO APPEND A RECORD - THE PROGRAM BUILDS  00001900
002000* A FRESH GENERATION OF EACH MASTER THE SAME WAY WRKSFINL REBUILDS00002000
002100* THE YEAR-TO-DATE FILE, COPYING EVERY OLD RECORD FORWARD AND     00002100
002200* TACKING THE NEW EXPERIMENT'S RECORDS ON THE END IF THE REQUEST  00002200
002300* PASSES EDIT.  THE DUPLICATE-NAME CHECK RIDES PIGGYBACK ON THE   00002300
002400* EXPERIMENTS-MASTER COPY PASS SINCE THAT PASS HAS TO TOUCH EVERY 00002400
002500* EXISTING RECORD ANYWAY.                                         00002500
002600*                                                                 00002600
002700* MAINTENANCE HISTORY.                                            00002700
002800*   1992-05-04  RJP  TICKET AB-0201 - INITIAL CUT.  REPLACES THE  00002800
002900*                     MANUAL EXPERIMENT SET-UP FORM THE MEDIA     00002900
003000*                     BUYERS USED TO MAIL TO DATA ENTRY.          00003000
003100*   1992-11-30  KLS  TICKET AB-0254 - VARIANT-NAME-UNIQUE CHECK   00003100
003200*                     ADDED AFTER TWO CELLS BOTH NAMED "HOLDOUT"  00003200
003300*                     MADE IT ONTO THE SAME EXPERIMENT.           00003300
003400*   1994-02-22  RJP  TICKET AB-0307 - MINIMUM-TWO-VARIANT AND     00003400
003500*                     AT-LEAST-ONE-CONTROL EDITS ADDED - A        00003500
003600*                     SINGLE-CELL "EXPERIMENT" HAD BEEN POSTED AND00003600
003700*                     TSALCBAT WAS DIVIDING BY A ONE-ROW TABLE.   00003700
003800*   1996-04-11  DMS  TICKET AB-0358 - REJECTED REQUESTS NOW PRINT 00003800
003900*                     A REASON CODE INSTEAD OF JUST A COUNT - MEDI00003900
004000*                     OPERATIONS COULD NOT TELL WHAT TO FIX.      00004000
004100*   1998-11-09  DMS  TICKET AB-0413 - YEAR 2000 REMEDIATION.  NO  00004100
004200*                     DATE FIELDS ON THIS RUN OTHER THAN THE      00004200
004300*                     BANNER DATE, BUT THE ACCEPT-FROM-DATE LOGIC 00004300
004400*                     WAS CENTURY-EXPANDED HERE TOO FOR CONSISTENC00004400
004500*                     WITH TSALCBAT'S OWN REMEDIATION.            00004500
004600*   2001-07-16  WJT  TICKET AB-0461 - VARIANTS ARE NOW WRITTEN TO 00004600
004700*                     THE NEW GENERATION CONTROL CELL FIRST, THEN 00004700
004800*                     ALPHABETIC BY NAME, TO MATCH THE SORT ORDER 00004800
004900*                     VARNMSTR HAS CARRIED SINCE IT WAS FIRST CUT.00004900
005000*   2006-11-14  RJP  TICKET AB-0549 - A MISSING EXPTREQ FILE USED 00005000
005100*                     TO FALL THROUGH TO THE HEADER READ AND PRINT00005100
005200*                     A BLANK EDIT REPORT WITH NO EXPLANATION.    00005200
005300*                     700-OPEN-FILES NOW BRANCHES STRAIGHT TO     00005300
005400*                     999-ERROR-RTN AND ENDS THE RUN CLEANLY.     00005400
005500****************************************************************  00005500
005600 IDENTIFICATION DIVISION.                                         00005600
005700 PROGRAM-ID. EXPTCREA.                                            00005700
005800 AUTHOR. R J PELLETIER.                                           00005800
005900 INSTALLATION. ALLIANCE MARKETING SYSTEMS, INC.                   00005900
006000 DATE-WRITTEN. 05/04/1992.                                        00006000
006100 DATE-COMPILED.                                                   00006100
006200 SECURITY.  COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY ONLY. 00006200
006300*                                                                 00006300
006400* RUN IS ONE REQUEST PER EXECUTION - EXPTREQ NORMALLY HOLDS A     00006400
006500* SINGLE HEADER/DETAIL GROUP BUILT BY THE ON-LINE EXPERIMENT      00006500
006600* SET-UP SCREEN, BUT THE READ LOOP TOLERATES AN EMPTY FILE.       00006600
006700*                                                                 00006700
006800 ENVIRONMENT DIVISION.                                            00006800
006900 CONFIGURATION SECTION.                                           00006900
007000 SOURCE-COMPUTER. IBM-370.                                        00007000
007100 OBJECT-COMPUTER. IBM-370.                                        00007100
007200 SPECIAL-NAMES.                                                   00007200
007300     C01 IS TOP-OF-FORM.                                          00007300
007400 INPUT-OUTPUT SECTION.                                            00007400
007500 FILE-CONTROL.                                                    00007500
007600                                                                  00007600
007700     SELECT EXPTREQ-FILE ASSIGN TO EXPTREQ                        00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS  IS  WS-XREQ-STATUS.                         00007900
008000                                                                  00008000
008100     SELECT EXPERIMENT-FILE ASSIGN TO EXPRMSTR                    00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS  IS  WS-EXPT-STATUS.                         00008300
008400                                                                  00008400
008500     SELECT EXPERIMENT-FILE-OUT ASSIGN TO EXPRMOUT                00008500
008600         ACCESS IS SEQUENTIAL                                     00008600
008700         FILE STATUS  IS  WS-EXPT-OUT-STATUS.                     00008700
008800                                                                  00008800
008900     SELECT VARIANT-FILE ASSIGN TO VARNTMST                       00008900
009000         ACCESS IS SEQUENTIAL                                     00009000
009100         FILE STATUS  IS  WS-VARNT-STATUS.                        00009100
009200                                                                  00009200
009300     SELECT VARIANT-FILE-OUT ASSIGN TO VARNTOUT                   00009300
009400         ACCESS IS SEQUENTIAL                                     00009400
009500         FILE STATUS  IS  WS-VARNT-OUT-STATUS.                    00009500
009600                                                                  00009600
009700     SELECT EXPTCREA-REPORT-FILE ASSIGN TO XCRPT                  00009700
009800         FILE STATUS  IS  WS-RPT-STATUS.                          00009800
009900                                                                  00009900
010000****************************************************************  00010000
010100 DATA DIVISION.                                                   00010100
010200 FILE SECTION.                                                    00010200
010300                                                                  00010300
010400 FD  EXPTREQ-FILE                                                 00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY EXPTREQ.                                                    00010600
010700                                                                  00010700
010800 FD  EXPERIMENT-FILE                                              00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY EXPTMSTR.                                                   00011000
011100                                                                  00011100
011200 FD  EXPERIMENT-FILE-OUT                                          00011200
011300     RECORDING MODE IS F.                                         00011300
011400 01  EXPT-REC-NEW-MASTER        PIC X(160).                       00011400
011500                                                                  00011500
011600 FD  VARIANT-FILE                                                 00011600
011700     RECORDING MODE IS F.                                         00011700
011800 COPY VARNMSTR.                                                   00011800
011900                                                                  00011900
012000 FD  VARIANT-FILE-OUT                                             00012000
012100     RECORDING MODE IS F.                                         00012100
012200 01  VARN-REC-NEW-MASTER        PIC X(100).                       00012200
012300                                                                  00012300
012400 FD  EXPTCREA-REPORT-FILE                                         00012400
012500     RECORDING MODE IS F.                                         00012500
012600 01  XCR-REPORT-RECORD          PIC X(132).                       00012600
012700                                                                  00012700
012800****************************************************************  00012800
012900 WORKING-STORAGE SECTION.                                         00012900
013000****************************************************************  00013000
013100*                                                                 00013100
013200 01  SYSTEM-DATE-AND-TIME.                                        00013200
013300     05  CURRENT-DATE.                                            00013300
013400         10  CURRENT-YEAR            PIC 9(02).                   00013400
013500         10  CURRENT-MONTH           PIC 9(02).                   00013500
013600         10  CURRENT-DAY             PIC 9(02).                   00013600
013700     05  CURRENT-TIME.                                            00013700
013800         10  CURRENT-HOUR            PIC 9(02).                   00013800
013900         10  CURRENT-MINUTE          PIC 9(02).                   00013900
014000         10  CURRENT-SECOND          PIC 9(02).                   00014000
014100         10  CURRENT-HNDSEC          PIC 9(02).                   00014100
014200     05  FILLER                      PIC X(04) VALUE SPACES.      00014200
014300*                                                                 00014300
014400 01  WS-RUN-DATE.                                                 00014400
014500     05  WS-RUN-DATE-DISPLAY         PIC 9(08) VALUE 0.           00014500
014600     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-DISPLAY.           00014600
014700         10  WS-RD-YYYY              PIC 9(04).                   00014700
014800         10  WS-RD-MM                PIC 9(02).                   00014800
014900         10  WS-RD-DD                PIC 9(02).                   00014900
015000     05  FILLER                      PIC X(08) VALUE SPACES.      00015000
015100*                                                                 00015100
015200 01  WS-FIELDS.                                                   00015200
015300     05  WS-XREQ-STATUS          PIC X(02) VALUE SPACES.          00015300
015400     05  WS-EXPT-STATUS          PIC X(02) VALUE SPACES.          00015400
015500     05  WS-EXPT-OUT-STATUS      PIC X(02) VALUE SPACES.          00015500
015600     05  WS-VARNT-STATUS         PIC X(02) VALUE SPACES.          00015600
015700     05  WS-VARNT-OUT-STATUS     PIC X(02) VALUE SPACES.          00015700
015800     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00015800
015900     05  WS-XREQ-EOF             PIC X(01) VALUE 'N'.             00015900
016000     05  WS-EXPT-EOF             PIC X(01) VALUE 'N'.             00016000
016100     05  WS-VARNT-EOF            PIC X(01) VALUE 'N'.             00016100
016200     05  WS-DUP-NAME-SW          PIC X(01) VALUE 'N'.             00016200
016300         88  WS-DUP-NAME-FOUND       VALUE 'Y'.                   00016300
016400     05  WS-REQUEST-VALID-SW     PIC X(01) VALUE 'Y'.             00016400
016500         88  WS-REQUEST-VALID        VALUE 'Y'.                   00016500
016600         88  WS-REQUEST-INVALID      VALUE 'N'.                   00016600
016700     05  WS-REJECT-REASON        PIC X(50) VALUE SPACES.          00016700
016800     05  FILLER                  PIC X(08) VALUE SPACES.          00016800
016900*                                                                 00016900
017000* 77-LEVEL SHOP CONSTANTS PER THE USUAL HOUSE HABIT FOR A         00017000
017100* STANDALONE TUNABLE THAT IS NOT PART OF A GROUP.                 00017100
017200*                                                                 00017200
017300 77  WS-MIN-VARIANTS             PIC 9(03) COMP VALUE 2.          00017300
017400 77  WS-MAX-VARIANTS             PIC 9(03) COMP VALUE 20.         00017400
017500*                                                                 00017500
017600* NEW-EXPERIMENT STAGING AREA - HOLDS THE HEADER PORTION OF THE   00017600
017700* REQUEST UNTIL ALL ITS VARIANT DETAILS HAVE BEEN READ AND EDITED.00017700
017800*                                                                 00017800
017900 01  WS-NEW-EXPT.                                                 00017900
018000     05  WS-NEW-EXPT-ID              PIC X(36).                   00018000
018100     05  WS-NEW-EXPT-ID-SHORT REDEFINES WS-NEW-EXPT-ID.           00018100
018200         10  WS-NEW-EXPT-ID-PREFIX       PIC X(08).               00018200
018300         10  FILLER                      PIC X(28).               00018300
018400     05  WS-NEW-EXPT-NAME            PIC X(40).                   00018400
018500     05  WS-NEW-EXPT-DESC            PIC X(60).                   00018500
018600     05  FILLER                      PIC X(08) VALUE SPACES.      00018600
018700*                                                                 00018700
018800* NEW-VARIANT TABLE - ONE ENTRY PER DETAIL RECORD ON THE CURRENT  00018800
018900* REQUEST.  NV-IX WALKS THE TABLE FORWARD, NV-SX IS THE COMPARE   00018900
019000* INDEX FOR THE DUPLICATE-NAME CHECK AND THE SORT BELOW - SAME    00019000
019100* TWO-INDEX STYLE AS TSALCBAT'S AV-IX/AV-SX CELL TABLE.           00019100
019200*                                                                 00019200
019300 01  WS-NEW-VARIANT-TABLE.                                        00019300
019400     05  WS-NEW-VARIANT-ENTRY OCCURS 20 TIMES                     00019400
019500                           INDEXED BY NV-IX NV-SX.                00019500
019600         10  NV-VARIANT-ID           PIC X(36).                   00019600
019700         10  NV-VARIANT-NAME         PIC X(20).                   00019700
019800         10  NV-IS-CONTROL           PIC X(01).                   00019800
019900     05  WS-NEW-VARIANT-COUNT    PIC 9(03) COMP VALUE 0.          00019900
020000     05  WS-CONTROL-COUNT        PIC 9(03) COMP VALUE 0.          00020000
020100     05  WS-NV-SWAP-ENTRY.                                        00020100
020200         10  NV-SWAP-VARIANT-ID      PIC X(36).                   00020200
020300         10  NV-SWAP-VARIANT-NAME    PIC X(20).                   00020300
020400         10  NV-SWAP-IS-CONTROL      PIC X(01).                   00020400
020500     05  FILLER                  PIC X(08) VALUE SPACES.          00020500
020600*                                                                 00020600
020700 01  WORK-VARIABLES.                                              00020700
020800     05  WS-SUB                  PIC 9(03) COMP VALUE 0.          00020800
020900     05  WS-SUB2                 PIC 9(03) COMP VALUE 0.          00020900
021000     05  WS-HOLD-TYPE            PIC X(01) VALUE SPACES.          00021000
021100         88  WS-HOLD-IS-HEADER       VALUE 'H'.                   00021100
021200         88  WS-HOLD-IS-DETAIL       VALUE 'D'.                   00021200
021300     05  FILLER                  PIC X(08) VALUE SPACES.          00021300
021400*                                                                 00021400
021500 01  REPORT-TOTALS.                                               00021500
021600     05  WS-REQUESTS-READ        PIC 9(05) COMP VALUE 0.          00021600
021700     05  WS-REQUESTS-ACCEPTED    PIC 9(05) COMP VALUE 0.          00021700
021800     05  WS-REQUESTS-REJECTED    PIC 9(05) COMP VALUE 0.          00021800
021900     05  FILLER                  PIC X(08) VALUE SPACES.          00021900
022000*                                                                 00022000
022100*        *******************                                      00022100
022200*            report lines                                         00022200
022300*        *******************                                      00022300
022400 01  RPT-HEADER1.                                                 00022400
022500     05  FILLER                     PIC X(30)                     00022500
022600               VALUE 'NEW-EXPERIMENT POSTING RUN    '.            00022600
022700     05  FILLER                     PIC X(11) VALUE 'RUN DATE: '. 00022700
022800     05  RPT-MM                     PIC 99.                       00022800
022900     05  FILLER                     PIC X     VALUE '/'.          00022900
023000     05  RPT-DD                     PIC 99.                       00023000
023100     05  FILLER                     PIC X     VALUE '/'.          00023100
023200     05  RPT-YYYY                   PIC 9999.                     00023200
023300     05  FILLER                     PIC X(81) VALUE SPACES.       00023300
023400 01  RPT-COLUMN-HDR1.                                             00023400
023500     05  FILLER PIC X(12) VALUE 'STATUS      '.                   00023500
023600     05  FILLER PIC X(42) VALUE 'EXPERIMENT NAME'.                00023600
023700     05  FILLER PIC X(20) VALUE 'VARIANTS    '.                   00023700
023800     05  FILLER PIC X(58) VALUE 'REASON'.                         00023800
023900 01  RPT-DETAIL-LINE.                                             00023900
024000     05  RPT-STATUS              PIC X(10).                       00024000
024100     05  FILLER                  PIC X(02) VALUE SPACES.          00024100
024200     05  RPT-EXPT-NAME           PIC X(40).                       00024200
024300     05  RPT-VARIANT-COUNT       PIC ZZ9.                         00024300
024400     05  FILLER                  PIC X(17) VALUE SPACES.          00024400
024500     05  RPT-REASON              PIC X(50).                       00024500
024600     05  FILLER                  PIC X(10) VALUE SPACES.          00024600
024700 01  RPT-FOOTER-LINE1.                                            00024700
024800     05  FILLER                  PIC X(20) VALUE ALL '-'.         00024800
024900     05  FILLER                  PIC X(112) VALUE SPACES.         00024900
025000 01  RPT-FOOTER-LINE2.                                            00025000
025100     05  FILLER                  PIC X(14) VALUE 'REQUESTS READ:'.00025100
025200     05  RPT-FOOT-READ           PIC ZZ9.                         00025200
025300     05  FILLER                  PIC X(04) VALUE SPACES.          00025300
025400     05  FILLER                  PIC X(09) VALUE 'ACCEPTED:'.     00025400
025500     05  RPT-FOOT-ACCEPT         PIC ZZ9.                         00025500
025600     05  FILLER                  PIC X(04) VALUE SPACES.          00025600
025700     05  FILLER                  PIC X(09) VALUE 'REJECTED:'.     00025700
025800     05  RPT-FOOT-REJECT         PIC ZZ9.                         00025800
025900     05  FILLER                  PIC X(83) VALUE SPACES.          00025900
026000*                                                                 00026000
026100****************************************************************  00026100
026200 PROCEDURE DIVISION.                                              00026200
026300****************************************************************  00026300
026400*                                                                 00026400
026500 000-MAIN.                                                        00026500
026600     ACCEPT SYSTEM-DATE-AND-TIME FROM DATE-AND-TIME.              00026600
026700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00026700
026800     PERFORM 110-GET-RUN-DATE.                                    00026800
026900     MOVE WS-RD-MM   TO RPT-MM.                                   00026900
027000     MOVE WS-RD-DD   TO RPT-DD.                                   00027000
027100     MOVE WS-RD-YYYY TO RPT-YYYY.                                 00027100
027200     PERFORM 820-PRINT-REPORT-HEADINGS.                           00027200
027300                                                                  00027300
027400     PERFORM 710-READ-REQUEST-HEADER.                             00027400
027500     IF WS-XREQ-EOF NOT = 'Y'                                     00027500
027600         PERFORM 200-PROCESS-ONE-REQUEST                          00027600
027700     ELSE                                                         00027700
027800         DISPLAY 'NO REQUEST ON EXPTREQ FILE - RUN SKIPPED'       00027800
027900     END-IF.                                                      00027900
028000                                                                  00028000
028100     PERFORM 830-PRINT-REPORT-TOTALS.                             00028100
028200     PERFORM 790-CLOSE-FILES.                                     00028200
028300     GOBACK.                                                      00028300
028400*                                                                 00028400
028500* CENTURY-EXPANDS THE 2-DIGIT ACCEPT-FROM-DATE YEAR FOR THE REPORT00028500
028600* BANNER (AB-0413, Y2K REMEDIATION) - SAME RULE AS TSALCBAT'S OWN 00028600
028700* 110-GET-RUN-DATE.                                               00028700
028800*                                                                 00028800
028900 110-GET-RUN-DATE.                                                00028900
029000     MOVE CURRENT-DAY   TO WS-RD-DD.                              00029000
029100     MOVE CURRENT-MONTH TO WS-RD-MM.                              00029100
029200     IF CURRENT-YEAR < 50                                         00029200
029300         COMPUTE WS-RD-YYYY = 2000 + CURRENT-YEAR                 00029300
029400     ELSE                                                         00029400
029500         COMPUTE WS-RD-YYYY = 1900 + CURRENT-YEAR                 00029500
029600     END-IF.                                                      00029600
029700*                                                                 00029700
029800* PROCESSES THE ONE HEADER-PLUS-DETAILS REQUEST GROUP STAGED IN   00029800
029900* WS-NEW-EXPT/WS-NEW-VARIANT-TABLE BY 710/720, EDITS IT, AND EITHE00029900
030000* POSTS IT TO BOTH MASTERS OR LOGS THE REJECT REASON.  ONLY ONE   00030000
030100* REQUEST IS HONORED PER RUN - 750/760 BELOW EACH MAKE A SINGLE PA00030100
030200* OVER THEIR OLD MASTER TO BUILD THE NEW GENERATION, SO THEY CANNO00030200
030300* BE RE-DRIVEN FOR A SECOND REQUEST WITHOUT RE-OPENING THE FILES. 00030300
030400* A SECOND HEADER FOUND ON EXPTREQ IS LOGGED AND IGNORED.         00030400
030500*                                                                 00030500
030600 200-PROCESS-ONE-REQUEST.                                         00030600
030700     ADD 1 TO WS-REQUESTS-READ.                                   00030700
030800     PERFORM 100-VALIDATE-NEW-EXPERIMENT.                         00030800
030900     IF WS-REQUEST-VALID                                          00030900
031000         ADD 1 TO WS-REQUESTS-ACCEPTED                            00031000
031100         MOVE 'ACCEPTED  ' TO RPT-STATUS                          00031100
031200         MOVE SPACES TO RPT-REASON                                00031200
031300     ELSE                                                         00031300
031400         ADD 1 TO WS-REQUESTS-REJECTED                            00031400
031500         MOVE 'REJECTED  ' TO RPT-STATUS                          00031500
031600         MOVE WS-REJECT-REASON TO RPT-REASON                      00031600
031700     END-IF.                                                      00031700
031800     MOVE WS-NEW-EXPT-NAME TO RPT-EXPT-NAME.                      00031800
031900     MOVE WS-NEW-VARIANT-COUNT TO RPT-VARIANT-COUNT.              00031900
032000     WRITE XCR-REPORT-RECORD FROM RPT-DETAIL-LINE.                00032000
032100     PERFORM 715-READ-ONE-XREQ-RECORD.                            00032100
032200     PERFORM 730-SKIP-EXTRA-REQUEST                               00032200
032300             UNTIL WS-XREQ-EOF = 'Y'.                             00032300
032400*                                                                 00032400
032500* DRAINS ANY SECOND REQUEST GROUP LEFT ON THE FILE SO THE RUN ENDS00032500
032600* CLEANLY - SEE THE NOTE ON 200 ABOVE.                            00032600
032700*                                                                 00032700
032800 730-SKIP-EXTRA-REQUEST.                                          00032800
032900     IF WS-HOLD-IS-HEADER                                         00032900
033000         MOVE XR-H-EXPT-ID TO WS-NEW-EXPT-ID                      00033000
033100         DISPLAY 'EXTRA REQUEST IGNORED - ONE PER RUN - ID PREFIX 00033100
033200                 WS-NEW-EXPT-ID-PREFIX                            00033200
033300     END-IF.                                                      00033300
033400     PERFORM 715-READ-ONE-XREQ-RECORD.                            00033400
033500*                                                                 00033500
033600* STRUCTURAL EDITS THAT NEED NO FILE ACCESS - VARIANT COUNT,      00033600
033700* CONTROL-CELL COUNT, VARIANT NAMES UNIQUE ON THE REQUEST.  THE   00033700
033800* EXPERIMENT-NAME-ALREADY-ON-FILE CHECK RIDES THE MASTER COPY     00033800
033900* PASS IN 750 SINCE THAT PASS MUST READ EVERY EXISTING RECORD     00033900
034000* ANYWAY (AB-0201).                                               00034000
034100*                                                                 00034100
034200 100-VALIDATE-NEW-EXPERIMENT.                                     00034200
034300     SET WS-REQUEST-VALID TO TRUE.                                00034300
034400     MOVE SPACES TO WS-REJECT-REASON.                             00034400
034500                                                                  00034500
034600     IF WS-NEW-VARIANT-COUNT < WS-MIN-VARIANTS                    00034600
034700         SET WS-REQUEST-INVALID TO TRUE                           00034700
034800         MOVE 'FEWER THAN TWO VARIANTS ON REQUEST' TO WS-REJECT-RE00034800
034900     END-IF.                                                      00034900
035000                                                                  00035000
035100     IF WS-REQUEST-VALID AND WS-CONTROL-COUNT = 0                 00035100
035200         SET WS-REQUEST-INVALID TO TRUE                           00035200
035300         MOVE 'NO VARIANT FLAGGED AS THE CONTROL CELL'            00035300
035400                                           TO WS-REJECT-REASON    00035400
035500     END-IF.                                                      00035500
035600                                                                  00035600
035700     IF WS-REQUEST-VALID                                          00035700
035800         PERFORM 120-CHECK-VARIANT-RULES                          00035800
035900     END-IF.                                                      00035900
036000                                                                  00036000
036100     PERFORM 750-MERGE-EXPERIMENT-MASTER.                         00036100
036200     PERFORM 760-MERGE-VARIANT-MASTER.                            00036200
036300*                                                                 00036300
036400* O(N**2) WALK OF THE REQUEST'S OWN VARIANT TABLE LOOKING FOR A   00036400
036500* REPEATED VARIANT NAME - SAME NESTED-INDEX SHAPE AS THE CELL     00036500
036600* COMPARE IN TSALCBAT'S 766-SIFT-ONE-STEP, JUST TESTING EQUALITY  00036600
036700* INSTEAD OF ORDERING.                                            00036700
036800*                                                                 00036800
036900 120-CHECK-VARIANT-RULES.                                         00036900
037000     SET NV-IX TO 1.                                              00037000
037100     PERFORM 121-CHECK-ONE-VARIANT-VS-REST                        00037100
037200             UNTIL NV-IX > WS-NEW-VARIANT-COUNT                   00037200
037300                OR WS-REQUEST-INVALID.                            00037300
037400*                                                                 00037400
037500 121-CHECK-ONE-VARIANT-VS-REST.                                   00037500
037600     SET NV-SX TO NV-IX.                                          00037600
037700     SET NV-SX UP BY 1.                                           00037700
037800     PERFORM 122-COMPARE-ONE-PAIR                                 00037800
037900             UNTIL NV-SX > WS-NEW-VARIANT-COUNT                   00037900
038000                OR WS-REQUEST-INVALID.                            00038000
038100     SET NV-IX UP BY 1.                                           00038100
038200*                                                                 00038200
038300 122-COMPARE-ONE-PAIR.                                            00038300
038400     IF NV-VARIANT-NAME (NV-IX) = NV-VARIANT-NAME (NV-SX)         00038400
038500         SET WS-REQUEST-INVALID TO TRUE                           00038500
038600         MOVE 'DUPLICATE VARIANT NAME ON REQUEST' TO WS-REJECT-REA00038600
038700     END-IF.                                                      00038700
038800     SET NV-SX UP BY 1.                                           00038800
038900*                                                                 00038900
039000* REBUILDS THE EXPERIMENTS MASTER ONE GENERATION FORWARD.  EVERY  00039000
039100* OLD RECORD IS COPIED THROUGH UNCHANGED; IF THE COPY PASS TURNS  00039100
039200* UP A RECORD WHOSE NAME MATCHES THE REQUEST, THE REQUEST IS      00039200
039300* FAILED RIGHT HERE EVEN THOUGH 100 HAD IT PASSING SO FAR.  THE   00039300
039400* NEW EXPERIMENT RECORD IS APPENDED LAST, ONLY IF STILL VALID.    00039400
039500*                                                                 00039500
039600 750-MERGE-EXPERIMENT-MASTER.                                     00039600
039700     SET WS-DUP-NAME-FOUND TO FALSE.                              00039700
039800     PERFORM 751-READ-OLD-EXPERIMENT.                             00039800
039900     PERFORM 752-COPY-ONE-EXPERIMENT                              00039900
040000             UNTIL WS-EXPT-EOF = 'Y'.                             00040000
040100     IF WS-DUP-NAME-FOUND                                         00040100
040200         SET WS-REQUEST-INVALID TO TRUE                           00040200
040300         MOVE 'EXPERIMENT NAME ALREADY ON FILE' TO WS-REJECT-REASO00040300
040400     END-IF.                                                      00040400
040500     IF WS-REQUEST-VALID                                          00040500
040600         PERFORM 753-WRITE-NEW-EXPERIMENT                         00040600
040700     END-IF.                                                      00040700
040800*                                                                 00040800
040900 751-READ-OLD-EXPERIMENT.                                         00040900
041000     READ EXPERIMENT-FILE                                         00041000
041100         AT END MOVE 'Y' TO WS-EXPT-EOF                           00041100
041200     END-READ.                                                    00041200
041300     IF WS-EXPT-STATUS NOT = '00' AND WS-EXPT-STATUS NOT = '10'   00041300
041400         DISPLAY 'ERROR READING EXPERIMENT FILE.  RC: '           00041400
041500                 WS-EXPT-STATUS                                   00041500
041600         MOVE 16 TO RETURN-CODE                                   00041600
041700         MOVE 'Y' TO WS-EXPT-EOF                                  00041700
041800     END-IF.                                                      00041800
041900*                                                                 00041900
042000 752-COPY-ONE-EXPERIMENT.                                         00042000
042100     WRITE EXPT-REC-NEW-MASTER FROM EXPT-RECORD.                  00042100
042200     IF EXPT-NAME = WS-NEW-EXPT-NAME                              00042200
042300         SET WS-DUP-NAME-FOUND TO TRUE                            00042300
042400     END-IF.                                                      00042400
042500     PERFORM 751-READ-OLD-EXPERIMENT.                             00042500
042600*                                                                 00042600
042700 753-WRITE-NEW-EXPERIMENT.                                        00042700
042800     MOVE SPACES TO EXPT-RECORD.                                  00042800
042900     MOVE WS-NEW-EXPT-ID      TO EXPT-ID.                         00042900
043000     MOVE WS-NEW-EXPT-NAME    TO EXPT-NAME.                       00043000
043100     MOVE WS-NEW-EXPT-DESC    TO EXPT-DESC.                       00043100
043200     SET EXPT-STATUS-ACTIVE   TO TRUE.                            00043200
043300     SET EXPT-TARGET-IS-CTR   TO TRUE.                            00043300
043400     WRITE EXPT-REC-NEW-MASTER FROM EXPT-RECORD.                  00043400
043500*                                                                 00043500
043600* REBUILDS THE VARIANTS MASTER THE SAME WAY - COPY EVERY OLD      00043600
043700* RECORD FORWARD, THEN APPEND THE NEW EXPERIMENT'S CELLS IF THE   00043700
043800* REQUEST IS STILL VALID AFTER 750.  NO VARIANTS MASTER LOOKUP IS 00043800
043900* NEEDED HERE SINCE VARIANT NAMES ONLY HAVE TO BE UNIQUE WITHIN   00043900
044000* THE ONE EXPERIMENT, AND 120 ALREADY CHECKED THAT.               00044000
044100*                                                                 00044100
044200 760-MERGE-VARIANT-MASTER.                                        00044200
044300     PERFORM 761-READ-OLD-VARIANT.                                00044300
044400     PERFORM 762-COPY-ONE-VARIANT                                 00044400
044500             UNTIL WS-VARNT-EOF = 'Y'.                            00044500
044600     IF WS-REQUEST-VALID                                          00044600
044700         PERFORM 765-SORT-NEW-VARIANTS                            00044700
044800         PERFORM 740-APPEND-VARIANTS                              00044800
044900     END-IF.                                                      00044900
045000*                                                                 00045000
045100 761-READ-OLD-VARIANT.                                            00045100
045200     READ VARIANT-FILE                                            00045200
045300         AT END MOVE 'Y' TO WS-VARNT-EOF                          00045300
045400     END-READ.                                                    00045400
045500     IF WS-VARNT-STATUS NOT = '00' AND WS-VARNT-STATUS NOT = '10' 00045500
045600         DISPLAY 'ERROR READING VARIANT FILE.  RC: '              00045600
045700                 WS-VARNT-STATUS                                  00045700
045800         MOVE 16 TO RETURN-CODE                                   00045800
045900         MOVE 'Y' TO WS-VARNT-EOF                                 00045900
046000     END-IF.                                                      00046000
046100*                                                                 00046100
046200 762-COPY-ONE-VARIANT.                                            00046200
046300     WRITE VARN-REC-NEW-MASTER FROM VARN-RECORD.                  00046300
046400     PERFORM 761-READ-OLD-VARIANT.                                00046400
046500*                                                                 00046500
046600 740-APPEND-VARIANTS.                                             00046600
046700     SET NV-IX TO 1.                                              00046700
046800     PERFORM 741-APPEND-ONE-VARIANT                               00046800
046900             UNTIL NV-IX > WS-NEW-VARIANT-COUNT.                  00046900
047000*                                                                 00047000
047100 741-APPEND-ONE-VARIANT.                                          00047100
047200     MOVE SPACES TO VARN-RECORD.                                  00047200
047300     MOVE NV-VARIANT-ID (NV-IX)   TO VARN-ID.                     00047300
047400     MOVE WS-NEW-EXPT-ID          TO VARN-EXPT-ID.                00047400
047500     MOVE NV-VARIANT-NAME (NV-IX) TO VARN-NAME.                   00047500
047600     MOVE NV-IS-CONTROL (NV-IX)   TO VARN-IS-CONTROL.             00047600
047700     WRITE VARN-REC-NEW-MASTER FROM VARN-RECORD.                  00047700
047800     SET NV-IX UP BY 1.                                           00047800
047900*                                                                 00047900
048000* PLAIN SHELL-SORT SIFT, CONTROL CELL FIRST THEN ALPHABETIC BY    00048000
048100* VARIANT NAME, SO THE NEW EXPERIMENT'S BLOCK ON THE VARIANTS     00048100
048200* MASTER COMES OUT IN THE SAME ORDER VARNMSTR HAS ALWAYS CARRIED  00048200
048300* (AB-0461) - SAME SIFT SHAPE AS TSALCBAT'S 766-SIFT-ONE-STEP.    00048300
048400*                                                                 00048400
048500 765-SORT-NEW-VARIANTS.                                           00048500
048600     MOVE WS-NEW-VARIANT-COUNT TO WS-SUB.                         00048600
048700     PERFORM 766-SIFT-ONE-STEP UNTIL WS-SUB < 2.                  00048700
048800*                                                                 00048800
048900 766-SIFT-ONE-STEP.                                               00048900
049000     SET NV-IX TO WS-SUB.                                         00049000
049100     COMPUTE WS-SUB2 = WS-SUB - 1.                                00049100
049200     SET NV-SX TO WS-SUB2.                                        00049200
049300     IF (NV-IS-CONTROL (NV-IX) = 'Y' AND NV-IS-CONTROL (NV-SX) = '00049300
049400             OR (NV-IS-CONTROL (NV-IX) = NV-IS-CONTROL (NV-SX) AND00049400
049500                 NV-VARIANT-NAME (NV-IX) < NV-VARIANT-NAME (NV-SX)00049500
049600         MOVE NV-VARIANT-ID (NV-IX)     TO NV-SWAP-VARIANT-ID     00049600
049700         MOVE NV-VARIANT-NAME (NV-IX)   TO NV-SWAP-VARIANT-NAME   00049700
049800         MOVE NV-IS-CONTROL (NV-IX)     TO NV-SWAP-IS-CONTROL     00049800
049900                                                                  00049900
050000         MOVE NV-VARIANT-ID (NV-SX)     TO NV-VARIANT-ID (NV-IX)  00050000
050100         MOVE NV-VARIANT-NAME (NV-SX)   TO NV-VARIANT-NAME (NV-IX)00050100
050200         MOVE NV-IS-CONTROL (NV-SX)     TO NV-IS-CONTROL (NV-IX)  00050200
050300                                                                  00050300
050400         MOVE NV-SWAP-VARIANT-ID        TO NV-VARIANT-ID (NV-SX)  00050400
050500         MOVE NV-SWAP-VARIANT-NAME      TO NV-VARIANT-NAME (NV-SX)00050500
050600         MOVE NV-SWAP-IS-CONTROL        TO NV-IS-CONTROL (NV-SX)  00050600
050700                                                                  00050700
050800         COMPUTE WS-SUB2 = WS-SUB - 1                             00050800
050900         SET NV-SX TO WS-SUB2                                     00050900
051000     END-IF.                                                      00051000
051100     SUBTRACT 1 FROM WS-SUB.                                      00051100
051200*                                                                 00051200
051300* READS ONE REQUEST HEADER AND STAGES IT, THEN LOOKS AHEAD AND    00051300
051400* PULLS OFF EVERY DETAIL RECORD THAT FOLLOWS IT INTO THE NEW-     00051400
051500* VARIANT TABLE, STOPPING AS SOON AS THE NEXT HEADER (OR END OF   00051500
051600* FILE) IS SEEN - SAME READ-AHEAD SHAPE AS METRXBAT'S             00051600
051700* 710-READ-BATCH-HEADER/720-READ-BATCH-DETAIL PAIR.               00051700
051800*                                                                 00051800
051900 710-READ-REQUEST-HEADER.                                         00051900
052000     PERFORM 715-READ-ONE-XREQ-RECORD.                            00052000
052100     IF WS-XREQ-EOF NOT = 'Y'                                     00052100
052200         IF XR-IS-HEADER                                          00052200
052300             MOVE XR-H-EXPT-ID   TO WS-NEW-EXPT-ID                00052300
052400             MOVE XR-H-EXPT-NAME TO WS-NEW-EXPT-NAME              00052400
052500             MOVE XR-H-EXPT-DESC TO WS-NEW-EXPT-DESC              00052500
052600             MOVE 0 TO WS-NEW-VARIANT-COUNT                       00052600
052700             MOVE 0 TO WS-CONTROL-COUNT                           00052700
052800             PERFORM 715-READ-ONE-XREQ-RECORD                     00052800
052900             PERFORM 720-LOAD-ONE-VARIANT                         00052900
053000                     UNTIL WS-XREQ-EOF = 'Y' OR WS-HOLD-IS-HEADER 00053000
053100         ELSE                                                     00053100
053200             DISPLAY 'DETAIL RECORD SEEN WITH NO HEADER - SKIPPED'00053200
053300             PERFORM 715-READ-ONE-XREQ-RECORD                     00053300
053400         END-IF                                                   00053400
053500     END-IF.                                                      00053500
053600*                                                                 00053600
053700 715-READ-ONE-XREQ-RECORD.                                        00053700
053800     READ EXPTREQ-FILE                                            00053800
053900         AT END MOVE 'Y' TO WS-XREQ-EOF                           00053900
054000     END-READ.                                                    00054000
054100     IF WS-XREQ-STATUS NOT = '00' AND WS-XREQ-STATUS NOT = '10'   00054100
054200         DISPLAY 'ERROR READING EXPTREQ FILE.  RC: '              00054200
054300                 WS-XREQ-STATUS                                   00054300
054400         MOVE 16 TO RETURN-CODE                                   00054400
054500         MOVE 'Y' TO WS-XREQ-EOF                                  00054500
054600     END-IF.                                                      00054600
054700     IF WS-XREQ-EOF NOT = 'Y'                                     00054700
054800         MOVE XR-REC-TYPE TO WS-HOLD-TYPE                         00054800
054900     END-IF.                                                      00054900
055000*                                                                 00055000
055100 720-LOAD-ONE-VARIANT.                                            00055100
055200     IF WS-NEW-VARIANT-COUNT < WS-MAX-VARIANTS                    00055200
055300         SET NV-IX TO WS-NEW-VARIANT-COUNT                        00055300
055400         SET NV-IX UP BY 1                                        00055400
055500         MOVE XR-D-VARIANT-ID   TO NV-VARIANT-ID (NV-IX)          00055500
055600         MOVE XR-D-VARIANT-NAME TO NV-VARIANT-NAME (NV-IX)        00055600
055700         MOVE XR-D-IS-CONTROL   TO NV-IS-CONTROL (NV-IX)          00055700
055800         ADD 1 TO WS-NEW-VARIANT-COUNT                            00055800
055900         IF XR-D-IS-CONTROL = 'Y'                                 00055900
056000             ADD 1 TO WS-CONTROL-COUNT                            00056000
056100         END-IF                                                   00056100
056200     ELSE                                                         00056200
056300         DISPLAY 'VARIANT TABLE FULL - DETAIL DROPPED FOR '       00056300
056400                 WS-NEW-EXPT-NAME                                 00056400
056500     END-IF.                                                      00056500
056600     PERFORM 715-READ-ONE-XREQ-RECORD.                            00056600
056700*                                                                 00056700
056800 820-PRINT-REPORT-HEADINGS.                                       00056800
056900     WRITE XCR-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.         00056900
057000     WRITE XCR-REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.        00057000
057100*                                                                 00057100
057200 830-PRINT-REPORT-TOTALS.                                         00057200
057300     WRITE XCR-REPORT-RECORD FROM RPT-FOOTER-LINE1 AFTER 2.       00057300
057400     MOVE WS-REQUESTS-READ     TO RPT-FOOT-READ.                  00057400
057500     MOVE WS-REQUESTS-ACCEPTED TO RPT-FOOT-ACCEPT.                00057500
057600     MOVE WS-REQUESTS-REJECTED TO RPT-FOOT-REJECT.                00057600
057700     WRITE XCR-REPORT-RECORD FROM RPT-FOOTER-LINE2 AFTER 1.       00057700
057800*                                                                 00057800
057900 700-OPEN-FILES.                                                  00057900
058000     OPEN INPUT  EXPTREQ-FILE                                     00058000
058100                 EXPERIMENT-FILE                                  00058100
058200                 VARIANT-FILE                                     00058200
058300          OUTPUT EXPERIMENT-FILE-OUT                              00058300
058400                 VARIANT-FILE-OUT                                 00058400
058500                 EXPTCREA-REPORT-FILE.                            00058500
058600     IF WS-XREQ-STATUS NOT = '00'                                 00058600
058700         DISPLAY 'ERROR OPENING EXPTREQ FILE.  RC: ' WS-XREQ-STATU00058700
058800         MOVE 16 TO RETURN-CODE                                   00058800
058900         GO TO 999-ERROR-RTN                                      00058900
059000     END-IF.                                                      00059000
059100     IF WS-EXPT-STATUS NOT = '00'                                 00059100
059200         DISPLAY 'ERROR OPENING EXPERIMENT FILE.  RC: '           00059200
059300                 WS-EXPT-STATUS                                   00059300
059400         MOVE 16 TO RETURN-CODE                                   00059400
059500         MOVE 'Y' TO WS-XREQ-EOF                                  00059500
059600     END-IF.                                                      00059600
059700     IF WS-EXPT-OUT-STATUS NOT = '00'                             00059700
059800         DISPLAY 'ERROR OPENING NEW EXPERIMENT MASTER.  RC: '     00059800
059900                 WS-EXPT-OUT-STATUS                               00059900
060000         MOVE 16 TO RETURN-CODE                                   00060000
060100         MOVE 'Y' TO WS-XREQ-EOF                                  00060100
060200     END-IF.                                                      00060200
060300     IF WS-VARNT-STATUS NOT = '00'                                00060300
060400         DISPLAY 'ERROR OPENING VARIANT FILE.  RC: ' WS-VARNT-STAT00060400
060500         MOVE 16 TO RETURN-CODE                                   00060500
060600         MOVE 'Y' TO WS-XREQ-EOF                                  00060600
060700     END-IF.                                                      00060700
060800     IF WS-VARNT-OUT-STATUS NOT = '00'                            00060800
060900         DISPLAY 'ERROR OPENING NEW VARIANT MASTER.  RC: '        00060900
061000                 WS-VARNT-OUT-STATUS                              00061000
061100         MOVE 16 TO RETURN-CODE                                   00061100
061200         MOVE 'Y' TO WS-XREQ-EOF                                  00061200
061300     END-IF.                                                      00061300
061400 700-EXIT.                                                        00061400
061500     EXIT.                                                        00061500
061600*                                                                 00061600
061700 790-CLOSE-FILES.                                                 00061700
061800     CLOSE EXPTREQ-FILE.                                          00061800
061900     CLOSE EXPERIMENT-FILE.                                       00061900
062000     CLOSE EXPERIMENT-FILE-OUT.                                   00062000
062100     CLOSE VARIANT-FILE.                                          00062100
062200     CLOSE VARIANT-FILE-OUT.                                      00062200
062300     CLOSE EXPTCREA-REPORT-FILE.                                  00062300
062400*                                                                 00062400
062500*    REQUEST FILE WOULD NOT OPEN - NO NEW-EXPERIMENT WORK IS      00062500
062600*    POSSIBLE.  LOG THE CONDITION AND END THE RUN WITHOUT TOUCHING00062600
062700*    EITHER MASTER FILE OR THE EDIT REPORT.                       00062700
062800 999-ERROR-RTN.                                                   00062800
062900     DISPLAY 'EXPTCREA ABENDING - EXPTREQ FILE OPEN FAILED'.      00062900
063000     GOBACK.                                                      00063000
063100                                                                  00063100

000100******************************************************************
000200* EXPTMSTR - EXPERIMENT MASTER RECORD LAYOUT.
000300* ONE RECORD PER MARKETING A/B EXPERIMENT.  KEYED BY EXPT-ID.
000400* RECORD LENGTH 160 BYTES, FIXED.
000500*
000600* MAINTENANCE HISTORY.
000700*   1991-03-02  RJP  TICKET AB-0091 - INITIAL CUT OF LAYOUT.
000800*   1992-07-19  KLS  TICKET AB-0240 - ADDED EXPT-OPT-TARGET.
000900******************************************************************
001000 01  EXPT-RECORD.
001100     05  EXPT-ID                     PIC X(36).
001200     05  EXPT-NAME                   PIC X(40).
001300     05  EXPT-DESC                   PIC X(60).
001400     05  EXPT-STATUS                 PIC X(10).
001500         88  EXPT-STATUS-ACTIVE          VALUE 'ACTIVE    '.
001600         88  EXPT-STATUS-PAUSED          VALUE 'PAUSED    '.
001700     05  EXPT-OPT-TARGET              PIC X(03).
001800         88  EXPT-TARGET-IS-CTR          VALUE 'CTR'.
001900         88  EXPT-TARGET-IS-RPS          VALUE 'RPS'.
002000         88  EXPT-TARGET-IS-RPM          VALUE 'RPM'.
002100     05  FILLER                       PIC X(11).

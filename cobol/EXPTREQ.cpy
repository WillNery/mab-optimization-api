000100******************************************************************
000200* EXPTREQ - NEW-EXPERIMENT REQUEST RECORD LAYOUT.
000300* ONE HEADER RECORD (XR-REC-TYPE = 'H') CARRYING THE PROPOSED
000400* EXPERIMENT, FOLLOWED BY ONE DETAIL RECORD (XR-REC-TYPE = 'D')
000500* PER PROPOSED VARIANT.  FED TO EXPTCREA FOR EDIT AND POSTING TO
000600* THE EXPERIMENTS AND VARIANTS MASTERS.
000700*
000800* MAINTENANCE HISTORY.
000900*   1992-05-02  RJP  TICKET AB-0201 - INITIAL CUT OF LAYOUT.
001000******************************************************************
001100 01  XR-RECORD.
001200     05  XR-REC-TYPE               PIC X(01).
001300         88  XR-IS-HEADER              VALUE 'H'.
001400         88  XR-IS-DETAIL              VALUE 'D'.
001500     05  XR-HEADER-DATA.
001600         10  XR-H-EXPT-ID              PIC X(36).
001700         10  XR-H-EXPT-NAME            PIC X(40).
001800         10  XR-H-EXPT-DESC            PIC X(60).
001900         10  FILLER                    PIC X(04).
002000     05  XR-DETAIL-DATA REDEFINES XR-HEADER-DATA.
002100         10  XR-D-VARIANT-ID           PIC X(36).
002200         10  XR-D-VARIANT-NAME         PIC X(20).
002300         10  XR-D-IS-CONTROL           PIC X(01).
002400         10  FILLER                    PIC X(83).

000100****************************************************************  00000100
000200* ALLIANCE MARKETING SYSTEMS, INC.                                00000200
000300* PROPERTY OF ALLIANCE MARKETING SYSTEMS - IN-HOUSE USE ONLY      00000300
000400****************************************************************  00000400
000500* PROGRAM:  METRXBAT                                              00000500
000600*                                                                 00000600
000700* READS THE NIGHTLY METRICS SUBMISSION BATCH (ONE HEADER RECORD   00000700
000800* GIVING THE METRIC DATE, SOURCE FEED AND BATCH-ID, FOLLOWED BY   00000800
000900* ONE DETAIL RECORD PER TEST CELL) AND EDITS EACH DETAIL AGAINST  00000900
001000* THE CELL (VARIANT) MASTER FOR THE EXPERIMENT NAMED ON THE RUN   00001000
001100* PARM CARD.  GOOD DETAIL LINES ARE APPENDED TO THE RAW-METRICS   00001100
001200* AUDIT TRAIL AND UPSERTED INTO THE DAILY-METRICS MASTER.  A BAD  00001200
001300* DETAIL - AN UNKNOWN CELL NAME, OR CLICKS IN EXCESS OF           00001300
001400* IMPRESSIONS - REJECTS THE WHOLE BATCH, SINCE A PARTIALLY POSTED 00001400
001500* NIGHT'S FEED IS WORSE THAN A CLEAN RERUN.                       00001500
001600*                                                                 00001600
001700* THE DAILY-METRICS MASTER IS A SEQUENTIAL FILE KEYED BY CELL-ID  00001700
001800* AND METRIC DATE.  SINCE THIS SHOP HAS NO INDEXED ACCESS ON THE  00001800
001900* BATCH STRING THE UPSERT IS DONE THE OLD WAY - READ THE CURRENT  00001900
002000* GENERATION IN KEY SEQUENCE, MERGE IN THE (SORTED) BATCH DETAILS 00002000
002100* IN MEMORY, AND WRITE A FRESH GENERATION.  SAME TECHNIQUE AS THE 00002100
002200* CUSTOMER FILE REWRITE IN SAM3ABND - SEE THAT PROGRAM FOR THE    00002200
002300* ORIGINAL PATTERN THIS WAS LIFTED FROM.                          00002300
002400*                                                                 00002400
002500* MAINTENANCE HISTORY.                                            00002500
002600*   1991-03-11  RJP  TICKET AB-0100 - INITIAL CUT.  CARRIES THE   00002600
002700*                     NIGHTLY METRICS EDIT AND POST THAT USED TO  00002700
002800*                     BE A MANUAL KEYPUNCH RECONCILIATION.        00002800
002900*   1991-06-04  RJP  TICKET AB-0118 - REJECT WHOLE BATCH, NOT JUST00002900
003000*                     THE BAD DETAIL, WHEN A CELL NAME IS UNKNOWN.00003000
003100*   1992-09-30  KLS  TICKET AB-0255 - ADDED CLICKS-GT-IMPRESSIONS 00003100
003200*                     EDIT AFTER THE OCTOBER RECONCILIATION MESS. 00003200
003300*   1994-01-17  KLS  TICKET AB-0301 - RAW-METRICS AUDIT TRAIL NOW 00003300
003400*                     WRITTEN BEFORE THE UPSERT SO A FAILED MERGE 00003400
003500*                     STILL LEAVES A RECORD OF WHAT WAS RECEIVED. 00003500
003600*   1995-08-08  DMS  TICKET AB-0349 - BATCH PARM CARD NOW READ ON 00003600
003700*                     SYSIN INSTEAD OF BEING HARD-CODED PER RUN.  00003700
003800*   1998-11-02  DMS  TICKET AB-0412 - YEAR 2000 REMEDIATION.  ALL 00003800
003900*                     METRIC-DATE FIELDS WERE ALREADY FULL 4-DIGIT00003900
004000*                     YEAR (9(08)) SO NO LAYOUT CHANGE WAS NEEDED;00004000
004100*                     THIS ENTRY IS FOR THE SIGN-OFF PAPER TRAIL. 00004100
004200*   2001-04-25  WJT  TICKET AB-0470 - WIDENED WS-MAX-DETAIL TABLE 00004200
004300*                     FROM 50 TO 100 ENTRIES - LARGE NATIONAL     00004300
004400*                     CAMPAIGNS WERE RUNNING MORE THAN 50 CELLS.  00004400
004500*   2003-02-14  WJT  TICKET AB-0512 - INGEST STATS REPORT NOW     00004500
004600*                     SHOWS REJECTED-BATCH COUNT SEPARATELY FROM  00004600
004700*                     REJECTED-DETAIL COUNT FOR THE MONTHLY AUDIT.00004700
004800*   2006-11-14  RJP  TICKET AB-0548 - A MISSING METRICS BATCH FILE00004800
004900*                     USED TO FALL THROUGH TO 710-READ-BATCH-     00004900
005000*                     HEADER AND LOG A CONFUSING AT-END MESSAGE.  00005000
005100*                     700-OPEN-FILES NOW BRANCHES STRAIGHT TO     00005100
005200*                     999-ERROR-RTN AND ENDS THE RUN CLEANLY.     00005200
005300****************************************************************  00005300
005400 IDENTIFICATION DIVISION.                                         00005400
005500 PROGRAM-ID. METRXBAT.                                            00005500
005600 AUTHOR. R J PETERSON.                                            00005600
005700 INSTALLATION. ALLIANCE MARKETING SYSTEMS, INC.                   00005700
005800 DATE-WRITTEN. 03/11/1991.                                        00005800
005900 DATE-COMPILED.                                                   00005900
006000 SECURITY.  COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY ONLY. 00006000
006100*                                                                 00006100
006200* Metrics batch record description:                               00006200
006300*     0    1    1    2    2    3    3    4    4    5    5    6    00006300
006400* ....5....0....5....0....5....0....5....0....5....0....5....0....00006400
006500*                                                                 00006500
006600* REC-TYPE  H = HEADER  (METRIC-DATE, SOURCE, BATCH-ID)           00006600
006700*           D = DETAIL  (CELL NAME, IMPRESSIONS, CLICKS,          00006700
006800*                         SESSIONS, REVENUE)                      00006800
006900*                                                                 00006900
007000 ENVIRONMENT DIVISION.                                            00007000
007100 CONFIGURATION SECTION.                                           00007100
007200 SOURCE-COMPUTER. IBM-370.                                        00007200
007300 OBJECT-COMPUTER. IBM-370.                                        00007300
007400 SPECIAL-NAMES.                                                   00007400
007500     C01 IS TOP-OF-FORM.                                          00007500
007600 INPUT-OUTPUT SECTION.                                            00007600
007700 FILE-CONTROL.                                                    00007700
007800                                                                  00007800
007900     SELECT METRICS-BATCH-FILE ASSIGN TO METRBTCH                 00007900
008000         ACCESS IS SEQUENTIAL                                     00008000
008100         FILE STATUS  IS  WS-BATCH-STATUS.                        00008100
008200                                                                  00008200
008300     SELECT VARIANT-FILE ASSIGN TO VARNTMST                       00008300
008400         ACCESS IS SEQUENTIAL                                     00008400
008500         FILE STATUS  IS  WS-VARNT-STATUS.                        00008500
008600                                                                  00008600
008700     SELECT OPTIONAL DAILY-METRICS-FILE ASSIGN TO DLYMETRC        00008700
008800         ACCESS IS SEQUENTIAL                                     00008800
008900         FILE STATUS  IS  WS-DLYIN-STATUS.                        00008900
009000                                                                  00009000
009100     SELECT DAILY-METRICS-OUT ASSIGN TO DLYMOUT                   00009100
009200         ACCESS IS SEQUENTIAL                                     00009200
009300         FILE STATUS  IS  WS-DLYOUT-STATUS.                       00009300
009400                                                                  00009400
009500     SELECT RAW-METRICS-FILE ASSIGN TO RAWMETRC                   00009500
009600         ACCESS IS SEQUENTIAL                                     00009600
009700         FILE STATUS  IS  WS-RAWMT-STATUS.                        00009700
009800                                                                  00009800
009900     SELECT INGEST-REPORT-FILE ASSIGN TO METRRPT                  00009900
010000         FILE STATUS  IS  WS-RPT-STATUS.                          00010000
010100                                                                  00010100
010200****************************************************************  00010200
010300 DATA DIVISION.                                                   00010300
010400 FILE SECTION.                                                    00010400
010500                                                                  00010500
010600 FD  METRICS-BATCH-FILE                                           00010600
010700     RECORDING MODE IS F.                                         00010700
010800 COPY BATCHREC.                                                   00010800
010900                                                                  00010900
011000 FD  VARIANT-FILE                                                 00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY VARNMSTR.                                                   00011200
011300                                                                  00011300
011400 FD  DAILY-METRICS-FILE                                           00011400
011500     RECORDING MODE IS F.                                         00011500
011600 01  DM-REC-OLD-MASTER          PIC X(120).                       00011600
011700                                                                  00011700
011800 FD  DAILY-METRICS-OUT                                            00011800
011900     RECORDING MODE IS F.                                         00011900
012000 01  DM-REC-NEW-MASTER          PIC X(120).                       00012000
012100                                                                  00012100
012200 FD  RAW-METRICS-FILE                                             00012200
012300     RECORDING MODE IS F.                                         00012300
012400 COPY RAWMETRC.                                                   00012400
012500                                                                  00012500
012600 FD  INGEST-REPORT-FILE                                           00012600
012700     RECORDING MODE IS F.                                         00012700
012800 01  REPORT-RECORD              PIC X(132).                       00012800
012900                                                                  00012900
013000****************************************************************  00013000
013100 WORKING-STORAGE SECTION.                                         00013100
013200****************************************************************  00013200
013300*                                                                 00013300
013400 01  SYSTEM-DATE-AND-TIME.                                        00013400
013500     05  CURRENT-DATE.                                            00013500
013600         10  CURRENT-YEAR            PIC 9(02).                   00013600
013700         10  CURRENT-MONTH           PIC 9(02).                   00013700
013800         10  CURRENT-DAY             PIC 9(02).                   00013800
013900     05  CURRENT-TIME.                                            00013900
014000         10  CURRENT-HOUR            PIC 9(02).                   00014000
014100         10  CURRENT-MINUTE          PIC 9(02).                   00014100
014200         10  CURRENT-SECOND          PIC 9(02).                   00014200
014300         10  CURRENT-HNDSEC          PIC 9(02).                   00014300
014400     05  FILLER                      PIC X(04) VALUE SPACES.      00014400
014500*                                                                 00014500
014600 COPY DLYMETRC.                                                   00014600
014700*                                                                 00014700
014800 01  WS-PARM-CARD.                                                00014800
014900     05  WS-PARM-EXPT-ID             PIC X(36).                   00014900
015000     05  FILLER                      PIC X(44).                   00015000
015100*                                                                 00015100
015200 01  WS-FIELDS.                                                   00015200
015300     05  WS-BATCH-STATUS         PIC X(02) VALUE SPACES.          00015300
015400     05  WS-VARNT-STATUS         PIC X(02) VALUE SPACES.          00015400
015500     05  WS-DLYIN-STATUS         PIC X(02) VALUE SPACES.          00015500
015600     05  WS-DLYOUT-STATUS        PIC X(02) VALUE SPACES.          00015600
015700     05  WS-RAWMT-STATUS         PIC X(02) VALUE SPACES.          00015700
015800     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00015800
015900     05  WS-BATCH-EOF            PIC X(01) VALUE 'N'.             00015900
016000     05  WS-VARNT-EOF            PIC X(01) VALUE 'N'.             00016000
016100     05  WS-DLYIN-EOF            PIC X(01) VALUE 'N'.             00016100
016200     05  WS-BATCH-OK             PIC X(01) VALUE 'Y'.             00016200
016300     05  WS-RECORD-OK            PIC X(01) VALUE 'Y'.             00016300
016400     05  WS-DETAIL-MSG           PIC X(50) VALUE SPACES.          00016400
016500     05  FILLER                  PIC X(08) VALUE SPACES.          00016500
016600*                                                                 00016600
016700 01  WS-ERR-SWITCHES.                                             00016700
016800     05  WS-VARIANT-FOUND-SW     PIC X(01) VALUE 'N'.             00016800
016900         88  WS-VARIANT-FOUND        VALUE 'Y'.                   00016900
017000         88  WS-VARIANT-NOT-FOUND    VALUE 'N'.                   00017000
017100     05  WS-MASTER-KEY-FOUND-SW  PIC X(01) VALUE 'N'.             00017100
017200         88  WS-MASTER-KEY-FOUND     VALUE 'Y'.                   00017200
017300         88  WS-MASTER-KEY-NOT-FOUND VALUE 'N'.                   00017300
017400     05  FILLER                  PIC X(08) VALUE SPACES.          00017400
017500*                                                                 00017500
017600* WS-MAX-DETAIL RAISED FROM 50 TO 100 PER AB-0470 - SEE LOG ABOVE 00017600
017700 01  WS-TABLE-LIMITS.                                             00017700
017800     05  WS-MAX-VARIANT          PIC 9(03) COMP VALUE 100.        00017800
017900     05  WS-MAX-DETAIL           PIC 9(03) COMP VALUE 100.        00017900
018000     05  FILLER                  PIC X(08) VALUE SPACES.          00018000
018100*                                                                 00018100
018200* WORKING CELL TABLE - LOADED ONCE PER RUN FROM THE VARIANT FILE, 00018200
018300* RESTRICTED TO THE EXPERIMENT NAMED ON WS-PARM-EXPT-ID.          00018300
018400 01  WS-VARIANT-TABLE.                                            00018400
018500     05  WS-VARIANT-ENTRY OCCURS 100 TIMES                        00018500
018600                           INDEXED BY VT-IX VT-SX.                00018600
018700         10  VT-VARIANT-ID        PIC X(36).                      00018700
018800         10  VT-VARIANT-NAME      PIC X(20).                      00018800
018900         10  VT-IS-CONTROL        PIC X(01).                      00018900
019000     05  WS-VARIANT-COUNT        PIC 9(03) COMP VALUE 0.          00019000
019100     05  FILLER                  PIC X(08) VALUE SPACES.          00019100
019200*                                                                 00019200
019300* BATCH DETAIL WORK TABLE - ACCUMULATES AND SORTS THE NIGHT'S     00019300
019400* DETAILS BY VARIANT-ID SO THE DAILY-METRICS MERGE CAN RUN A      00019400
019500* SINGLE CONTROLLED PASS AGAINST THE OLD MASTER, SAM3ABND STYLE.  00019500
019600 01  WS-DETAIL-TABLE.                                             00019600
019700     05  WS-DETAIL-ENTRY OCCURS 100 TIMES                         00019700
019800                          INDEXED BY DT-IX DT-SX.                 00019800
019900         10  DT-VARIANT-ID        PIC X(36).                      00019900
020000         10  DT-METRIC-DATE       PIC 9(08).                      00020000
020100         10  DT-SESSIONS          PIC 9(09) COMP.                 00020100
020200         10  DT-IMPRESSIONS       PIC 9(09) COMP.                 00020200
020300         10  DT-CLICKS            PIC 9(09) COMP.                 00020300
020400         10  DT-REVENUE           PIC S9(09)V99 COMP-3.           00020400
020500         10  DT-SOURCE            PIC X(06).                      00020500
020600         10  DT-BATCH-ID          PIC X(20).                      00020600
020700     05  WS-DETAIL-COUNT         PIC 9(03) COMP VALUE 0.          00020700
020800     05  WS-SWAP-ENTRY.                                           00020800
020900         10  SW-VARIANT-ID        PIC X(36).                      00020900
021000         10  SW-METRIC-DATE       PIC 9(08).                      00021000
021100         10  SW-SESSIONS          PIC 9(09) COMP.                 00021100
021200         10  SW-IMPRESSIONS       PIC 9(09) COMP.                 00021200
021300         10  SW-CLICKS            PIC 9(09) COMP.                 00021300
021400         10  SW-REVENUE           PIC S9(09)V99 COMP-3.           00021400
021500         10  SW-SOURCE            PIC X(06).                      00021500
021600         10  SW-BATCH-ID          PIC X(20).                      00021600
021700     05  FILLER                  PIC X(08) VALUE SPACES.          00021700
021800*                                                                 00021800
021900 01  WORK-VARIABLES.                                              00021900
022000     05  WS-SUB                PIC S9(05) COMP VALUE +0.          00022000
022100     05  WS-SUB2               PIC S9(05) COMP VALUE +0.          00022100
022200     05  WS-KEY-WORK-1         PIC X(44) VALUE SPACES.            00022200
022300     05  WS-KEY-WORK-2         PIC X(44) VALUE SPACES.            00022300
022400     05  WS-SEQ-DISPLAY        PIC 9(09) VALUE 0.                 00022400
022500     05  FILLER                PIC X(08) VALUE SPACES.            00022500
022600*                                                                 00022600
022700 01  REPORT-TOTALS.                                               00022700
022800     05  NUM-DETAIL-RECS        PIC S9(09) COMP-3 VALUE +0.       00022800
022900     05  NUM-DETAIL-POSTED      PIC S9(09) COMP-3 VALUE +0.       00022900
023000     05  NUM-DETAIL-REJECTED    PIC S9(09) COMP-3 VALUE +0.       00023000
023100     05  NUM-BATCHES-READ       PIC S9(09) COMP-3 VALUE +0.       00023100
023200     05  NUM-BATCHES-REJECTED   PIC S9(09) COMP-3 VALUE +0.       00023200
023300     05  NUM-DAILY-UPDATED      PIC S9(09) COMP-3 VALUE +0.       00023300
023400     05  NUM-DAILY-INSERTED     PIC S9(09) COMP-3 VALUE +0.       00023400
023500     05  NUM-DAILY-COPIED       PIC S9(09) COMP-3 VALUE +0.       00023500
023600     05  FILLER                 PIC X(08) VALUE SPACES.           00023600
023700*                                                                 00023700
023800*        *******************                                      00023800
023900*            report lines                                         00023900
024000*        *******************                                      00024000
024100 01  ERR-MSG-BAD-DETAIL.                                          00024100
024200     05  FILLER PIC X(31)                                         00024200
024300              VALUE 'BATCH REJECTED - BAD DETAIL.  '.             00024300
024400     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.      00024400
024500     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.      00024500
024600 01  RPT-HEADER1.                                                 00024600
024700     05  FILLER                     PIC X(40)                     00024700
024800               VALUE 'NIGHTLY METRICS INGEST REPORT  DATE: '.     00024800
024900     05  RPT-MM                     PIC 99.                       00024900
025000     05  FILLER                     PIC X     VALUE '/'.          00025000
025100     05  RPT-DD                     PIC 99.                       00025100
025200     05  FILLER                     PIC X     VALUE '/'.          00025200
025300     05  RPT-YY                     PIC 99.                       00025300
025400     05  FILLER                     PIC X(20)                     00025400
025500                    VALUE ' (mm/dd/yy)   TIME: '.                 00025500
025600     05  RPT-HH                     PIC 99.                       00025600
025700     05  FILLER                     PIC X     VALUE ':'.          00025700
025800     05  RPT-MIN                    PIC 99.                       00025800
025900     05  FILLER                     PIC X     VALUE ':'.          00025900
026000     05  RPT-SS                     PIC 99.                       00026000
026100     05  FILLER                     PIC X(13) VALUE SPACES.       00026100
026200 01  RPT-STATS-HDR1.                                              00026200
026300     05  FILLER PIC X(26) VALUE 'Ingest Totals:            '.     00026300
026400     05  FILLER PIC X(106) VALUE SPACES.                          00026400
026500 01  RPT-STATS-HDR2.                                              00026500
026600     05  FILLER PIC X(26) VALUE 'Category          Number  '.     00026600
026700     05  FILLER PIC X(106) VALUE SPACES.                          00026700
026800 01  RPT-STATS-HDR3.                                              00026800
026900     05  FILLER PIC X(26) VALUE '--------------   ---------'.     00026900
027000     05  FILLER PIC X(106) VALUE SPACES.                          00027000
027100 01  RPT-STATS-DETAIL.                                            00027100
027200     05  RPT-CATEGORY        PIC X(16).                           00027200
027300     05  FILLER              PIC X(03)     VALUE SPACES.          00027300
027400     05  RPT-NUM-ITEMS       PIC ZZZ,ZZZ,ZZ9.                     00027400
027500     05  FILLER              PIC X(97)   VALUE SPACES.            00027500
027600*                                                                 00027600
027700*    BATCH HEADER DATE BROKEN OUT FOR THE ERROR REPORT AND FOR THE00027700
027800*    RAW-METRICS TRACE LINE - SAME YYYYMMDD SHAPE DLYMETRC REDEFIN00027800
027900 01  WS-BATCH-DATE-DISPLAY       PIC 9(08) VALUE 0.               00027900
028000 01  WS-BATCH-DATE-YMD REDEFINES WS-BATCH-DATE-DISPLAY.           00028000
028100     05  WS-BD-YYYY              PIC 9(04).                       00028100
028200     05  WS-BD-MM                PIC 9(02).                       00028200
028300     05  WS-BD-DD                PIC 9(02).                       00028300
028400                                                                  00028400
028500****************************************************************  00028500
028600 PROCEDURE DIVISION.                                              00028600
028700****************************************************************  00028700
028800                                                                  00028800
028900 000-MAIN.                                                        00028900
029000     ACCEPT CURRENT-DATE FROM DATE.                               00029000
029100     ACCEPT CURRENT-TIME FROM TIME.                               00029100
029200     ACCEPT WS-PARM-CARD FROM SYSIN.                              00029200
029300     DISPLAY 'METRXBAT STARTED FOR EXPERIMENT: ' WS-PARM-EXPT-ID. 00029300
029400                                                                  00029400
029500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00029500
029600     PERFORM 800-INIT-REPORT.                                     00029600
029700     PERFORM 705-LOAD-VARIANT-TABLE                               00029700
029800             UNTIL WS-VARNT-EOF = 'Y'.                            00029800
029900                                                                  00029900
030000     PERFORM 710-READ-BATCH-HEADER.                               00030000
030100     PERFORM 100-PROCESS-BATCH-DETAIL                             00030100
030200             UNTIL WS-BATCH-EOF = 'Y'.                            00030200
030300                                                                  00030300
030400     PERFORM 750-MERGE-DAILY-MASTER.                              00030400
030500     PERFORM 850-REPORT-INGEST-STATS.                             00030500
030600     PERFORM 790-CLOSE-FILES.                                     00030600
030700                                                                  00030700
030800     GOBACK.                                                      00030800
030900                                                                  00030900
031000 100-PROCESS-BATCH-DETAIL.                                        00031000
031100     PERFORM 720-READ-BATCH-DETAIL.                               00031100
031200                                                                  00031200
031300     IF WS-BATCH-EOF NOT = 'Y' AND MB-IS-DETAIL                   00031300
031400         AND WS-BATCH-OK = 'Y'                                    00031400
031500         ADD +1 TO NUM-DETAIL-RECS                                00031500
031600         PERFORM 200-VALIDATE-DETAIL                              00031600
031700         IF WS-BATCH-OK = 'Y'                                     00031700
031800             IF WS-RECORD-OK = 'Y'                                00031800
031900                 PERFORM 730-APPEND-RAW                           00031900
032000                 PERFORM 760-STAGE-DETAIL                         00032000
032100                 ADD +1 TO NUM-DETAIL-POSTED                      00032100
032200             ELSE                                                 00032200
032300                 ADD +1 TO NUM-DETAIL-REJECTED                    00032300
032400             END-IF                                               00032400
032500         END-IF                                                   00032500
032600     END-IF.                                                      00032600
032700                                                                  00032700
032800*    AN UNKNOWN TEST CELL NAME REJECTS THE WHOLE BATCH - NOTHING  00032800
032900*    STAGED SO FAR IS POSTED.  CLICKS EXCEEDING IMPRESSIONS REJECT00032900
033000*    ONLY THAT ONE DETAIL LINE; THE REST OF THE BATCH STILL POSTS.00033000
033100 200-VALIDATE-DETAIL.                                             00033100
033200     MOVE 'Y' TO WS-RECORD-OK.                                    00033200
033300     PERFORM 210-LOOKUP-VARIANT.                                  00033300
033400     IF WS-VARIANT-NOT-FOUND                                      00033400
033500         MOVE 'N' TO WS-BATCH-OK                                  00033500
033600         MOVE 'N' TO WS-RECORD-OK                                 00033600
033700         MOVE 0 TO WS-DETAIL-COUNT                                00033700
033800         MOVE 'UNKNOWN TEST CELL NAME:' TO ERR-MSG-DATA1          00033800
033900         MOVE MB-D-VARIANT-NAME TO ERR-MSG-DATA2                  00033900
034000         PERFORM 299-REJECT-BATCH                                 00034000
034100     ELSE                                                         00034100
034200         IF MB-D-CLICKS > MB-D-IMPRESSIONS                        00034200
034300             MOVE 'N' TO WS-RECORD-OK                             00034300
034400             MOVE 'CLICKS EXCEED IMPRESSIONS:' TO ERR-MSG-DATA1   00034400
034500             MOVE MB-D-VARIANT-NAME TO ERR-MSG-DATA2              00034500
034600             PERFORM 298-REPORT-BAD-DETAIL                        00034600
034700         END-IF                                                   00034700
034800     END-IF.                                                      00034800
034900                                                                  00034900
035000 298-REPORT-BAD-DETAIL.                                           00035000
035100     MOVE MB-H-METRIC-DATE TO WS-BATCH-DATE-DISPLAY.              00035100
035200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-DETAIL AFTER 2.         00035200
035300     MOVE MB-RECORD TO REPORT-RECORD.                             00035300
035400     WRITE REPORT-RECORD.                                         00035400
035500                                                                  00035500
035600 210-LOOKUP-VARIANT.                                              00035600
035700     SET WS-VARIANT-NOT-FOUND TO TRUE.                            00035700
035800     SET VT-SX TO 1.                                              00035800
035900     SEARCH WS-VARIANT-ENTRY VARYING VT-SX                        00035900
036000         AT END SET WS-VARIANT-NOT-FOUND TO TRUE                  00036000
036100         WHEN VT-VARIANT-NAME (VT-SX) = MB-D-VARIANT-NAME         00036100
036200             SET WS-VARIANT-FOUND TO TRUE                         00036200
036300     END-SEARCH.                                                  00036300
036400                                                                  00036400
036500 299-REJECT-BATCH.                                                00036500
036600     ADD +1 TO NUM-BATCHES-REJECTED.                              00036600
036700     MOVE MB-H-METRIC-DATE TO WS-BATCH-DATE-DISPLAY.              00036700
036800     WRITE REPORT-RECORD FROM ERR-MSG-BAD-DETAIL AFTER 2.         00036800
036900     MOVE MB-RECORD TO REPORT-RECORD.                             00036900
037000     WRITE REPORT-RECORD.                                         00037000
037100                                                                  00037100
037200 700-OPEN-FILES.                                                  00037200
037300     OPEN INPUT   METRICS-BATCH-FILE                              00037300
037400                  VARIANT-FILE                                    00037400
037500                  DAILY-METRICS-FILE                              00037500
037600          OUTPUT  DAILY-METRICS-OUT                               00037600
037700                  RAW-METRICS-FILE                                00037700
037800                  INGEST-REPORT-FILE.                             00037800
037900     IF WS-BATCH-STATUS NOT = '00'                                00037900
038000         DISPLAY 'ERROR OPENING METRICS BATCH FILE.  RC: '        00038000
038100                 WS-BATCH-STATUS                                  00038100
038200         MOVE 16 TO RETURN-CODE                                   00038200
038300         GO TO 999-ERROR-RTN                                      00038300
038400     END-IF.                                                      00038400
038500     IF WS-VARNT-STATUS NOT = '00'                                00038500
038600         DISPLAY 'ERROR OPENING VARIANT FILE.  RC: ' WS-VARNT-STAT00038600
038700         MOVE 16 TO RETURN-CODE                                   00038700
038800         MOVE 'Y' TO WS-BATCH-EOF                                 00038800
038900     END-IF.                                                      00038900
039000     EVALUATE WS-DLYIN-STATUS                                     00039000
039100         WHEN '00'                                                00039100
039200             CONTINUE                                             00039200
039300         WHEN '05'                                                00039300
039400*            NO PRIOR DAILY-METRICS MASTER - FIRST RUN FOR THIS   00039400
039500*            EXPERIMENT.  MERGE PASS SIMPLY INSERTS EVERY DETAIL. 00039500
039600             MOVE 'Y' TO WS-DLYIN-EOF                             00039600
039700         WHEN OTHER                                               00039700
039800             DISPLAY 'ERROR OPENING DAILY METRICS FILE.  RC: '    00039800
039900                     WS-DLYIN-STATUS                              00039900
040000             MOVE 16 TO RETURN-CODE                               00040000
040100             MOVE 'Y' TO WS-BATCH-EOF                             00040100
040200     END-EVALUATE.                                                00040200
040300 700-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500                                                                  00040500
040600 705-LOAD-VARIANT-TABLE.                                          00040600
040700     READ VARIANT-FILE                                            00040700
040800         AT END MOVE 'Y' TO WS-VARNT-EOF                          00040800
040900     END-READ.                                                    00040900
041000     IF WS-VARNT-EOF NOT = 'Y'                                    00041000
041100         IF VARN-EXPT-ID = WS-PARM-EXPT-ID                        00041100
041200             ADD +1 TO WS-VARIANT-COUNT                           00041200
041300             SET VT-IX TO WS-VARIANT-COUNT                        00041300
041400             MOVE VARN-ID          TO VT-VARIANT-ID (VT-IX)       00041400
041500             MOVE VARN-NAME        TO VT-VARIANT-NAME (VT-IX)     00041500
041600             MOVE VARN-IS-CONTROL  TO VT-IS-CONTROL (VT-IX)       00041600
041700         END-IF                                                   00041700
041800     END-IF.                                                      00041800
041900                                                                  00041900
042000 710-READ-BATCH-HEADER.                                           00042000
042100     READ METRICS-BATCH-FILE                                      00042100
042200         AT END MOVE 'Y' TO WS-BATCH-EOF                          00042200
042300     END-READ.                                                    00042300
042400     EVALUATE WS-BATCH-STATUS                                     00042400
042500         WHEN '00'                                                00042500
042600             ADD +1 TO NUM-BATCHES-READ                           00042600
042700             MOVE 'Y' TO WS-BATCH-OK                              00042700
042800         WHEN '10'                                                00042800
042900             MOVE 'Y' TO WS-BATCH-EOF                             00042900
043000         WHEN OTHER                                               00043000
043100             MOVE 'ERROR READING BATCH HEADER. CODE:' TO ERR-MSG-D00043100
043200             MOVE WS-BATCH-STATUS TO ERR-MSG-DATA2                00043200
043300             PERFORM 299-REJECT-BATCH                             00043300
043400             MOVE 'Y' TO WS-BATCH-EOF                             00043400
043500     END-EVALUATE.                                                00043500
043600                                                                  00043600
043700 720-READ-BATCH-DETAIL.                                           00043700
043800     READ METRICS-BATCH-FILE                                      00043800
043900         AT END MOVE 'Y' TO WS-BATCH-EOF                          00043900
044000     END-READ.                                                    00044000
044100     IF WS-BATCH-EOF NOT = 'Y'                                    00044100
044200         IF MB-IS-HEADER                                          00044200
044300             MOVE 'EXTRA BATCH HEADER IGNORED:' TO ERR-MSG-DATA1  00044300
044400             MOVE MB-H-BATCH-ID TO ERR-MSG-DATA2                  00044400
044500             PERFORM 299-REJECT-BATCH                             00044500
044600             MOVE 'N' TO WS-BATCH-OK                              00044600
044700         END-IF                                                   00044700
044800     END-IF.                                                      00044800
044900                                                                  00044900
045000 730-APPEND-RAW.                                                  00045000
045100     MOVE SPACES           TO RM-RECORD.                          00045100
045200     MOVE NUM-DETAIL-RECS  TO WS-SEQ-DISPLAY.                     00045200
045300     MOVE MB-H-BATCH-ID    TO WS-KEY-WORK-1 (1:20).               00045300
045400     MOVE '-'              TO WS-KEY-WORK-1 (21:1).               00045400
045500     MOVE WS-SEQ-DISPLAY   TO WS-KEY-WORK-1 (22:9).               00045500
045600     MOVE WS-KEY-WORK-1 (1:36) TO RM-RAW-ID.                      00045600
045700     MOVE VT-VARIANT-ID (VT-SX)   TO RM-VARIANT-ID.               00045700
045800     MOVE MB-H-METRIC-DATE        TO RM-METRIC-DATE.              00045800
045900     MOVE MB-D-SESSIONS           TO RM-SESSIONS.                 00045900
046000     MOVE MB-D-IMPRESSIONS        TO RM-IMPRESSIONS.              00046000
046100     MOVE MB-D-CLICKS             TO RM-CLICKS.                   00046100
046200     MOVE MB-D-REVENUE            TO RM-REVENUE.                  00046200
046300     MOVE MB-H-SOURCE             TO RM-SOURCE.                   00046300
046400     MOVE MB-H-BATCH-ID           TO RM-BATCH-ID.                 00046400
046500     WRITE RM-RECORD.                                             00046500
046600     EVALUATE WS-RAWMT-STATUS                                     00046600
046700         WHEN '00'                                                00046700
046800             CONTINUE                                             00046800
046900         WHEN OTHER                                               00046900
047000             MOVE 'RAW METRICS WRITE ERROR. CODE:' TO ERR-MSG-DATA00047000
047100             MOVE WS-RAWMT-STATUS TO ERR-MSG-DATA2                00047100
047200             PERFORM 299-REJECT-BATCH                             00047200
047300     END-EVALUATE.                                                00047300
047400                                                                  00047400
047500 760-STAGE-DETAIL.                                                00047500
047600     ADD +1 TO WS-DETAIL-COUNT.                                   00047600
047700     SET DT-IX TO WS-DETAIL-COUNT.                                00047700
047800     MOVE VT-VARIANT-ID (VT-SX)  TO DT-VARIANT-ID (DT-IX).        00047800
047900     MOVE MB-H-METRIC-DATE       TO DT-METRIC-DATE (DT-IX).       00047900
048000     MOVE MB-D-SESSIONS          TO DT-SESSIONS (DT-IX).          00048000
048100     MOVE MB-D-IMPRESSIONS       TO DT-IMPRESSIONS (DT-IX).       00048100
048200     MOVE MB-D-CLICKS            TO DT-CLICKS (DT-IX).            00048200
048300     MOVE MB-D-REVENUE           TO DT-REVENUE (DT-IX).           00048300
048400     MOVE MB-H-SOURCE            TO DT-SOURCE (DT-IX).            00048400
048500     MOVE MB-H-BATCH-ID          TO DT-BATCH-ID (DT-IX).          00048500
048600     PERFORM 765-SIFT-UP-DETAIL.                                  00048600
048700                                                                  00048700
048800 765-SIFT-UP-DETAIL.                                              00048800
048900*    SIMPLE INSERTION SORT, ASCENDING BY VARIANT-ID THEN DATE -   00048900
049000*    THE DETAIL TABLE IS NEVER MORE THAN WS-MAX-DETAIL ENTRIES SO 00049000
049100*    AN O(N-SQUARED) SORT COSTS NOTHING MEASURABLE.               00049100
049200     MOVE WS-DETAIL-COUNT TO WS-SUB.                              00049200
049300     PERFORM 766-SIFT-ONE-STEP UNTIL WS-SUB < 2.                  00049300
049400                                                                  00049400
049500 766-SIFT-ONE-STEP.                                               00049500
049600     SET DT-IX TO WS-SUB.                                         00049600
049700     COMPUTE WS-SUB2 = WS-SUB - 1.                                00049700
049800     SET DT-SX TO WS-SUB2.                                        00049800
049900     IF DT-VARIANT-ID (DT-IX) < DT-VARIANT-ID (DT-SX)             00049900
050000         OR (DT-VARIANT-ID (DT-IX) = DT-VARIANT-ID (DT-SX) AND    00050000
050100             DT-METRIC-DATE (DT-IX) < DT-METRIC-DATE (DT-SX))     00050100
050200         MOVE DT-VARIANT-ID (DT-IX)  TO SW-VARIANT-ID             00050200
050300         MOVE DT-METRIC-DATE (DT-IX) TO SW-METRIC-DATE            00050300
050400         MOVE DT-SESSIONS (DT-IX)    TO SW-SESSIONS               00050400
050500         MOVE DT-IMPRESSIONS (DT-IX) TO SW-IMPRESSIONS            00050500
050600         MOVE DT-CLICKS (DT-IX)      TO SW-CLICKS                 00050600
050700         MOVE DT-REVENUE (DT-IX)     TO SW-REVENUE                00050700
050800         MOVE DT-SOURCE (DT-IX)      TO SW-SOURCE                 00050800
050900         MOVE DT-BATCH-ID (DT-IX)    TO SW-BATCH-ID               00050900
051000         MOVE DT-VARIANT-ID (DT-SX)  TO DT-VARIANT-ID (DT-IX)     00051000
051100         MOVE DT-METRIC-DATE (DT-SX) TO DT-METRIC-DATE (DT-IX)    00051100
051200         MOVE DT-SESSIONS (DT-SX)    TO DT-SESSIONS (DT-IX)       00051200
051300         MOVE DT-IMPRESSIONS (DT-SX) TO DT-IMPRESSIONS (DT-IX)    00051300
051400         MOVE DT-CLICKS (DT-SX)      TO DT-CLICKS (DT-IX)         00051400
051500         MOVE DT-REVENUE (DT-SX)     TO DT-REVENUE (DT-IX)        00051500
051600         MOVE DT-SOURCE (DT-SX)      TO DT-SOURCE (DT-IX)         00051600
051700         MOVE DT-BATCH-ID (DT-SX)    TO DT-BATCH-ID (DT-IX)       00051700
051800         MOVE SW-VARIANT-ID    TO DT-VARIANT-ID (DT-SX)           00051800
051900         MOVE SW-METRIC-DATE   TO DT-METRIC-DATE (DT-SX)          00051900
052000         MOVE SW-SESSIONS      TO DT-SESSIONS (DT-SX)             00052000
052100         MOVE SW-IMPRESSIONS   TO DT-IMPRESSIONS (DT-SX)          00052100
052200         MOVE SW-CLICKS        TO DT-CLICKS (DT-SX)               00052200
052300         MOVE SW-REVENUE       TO DT-REVENUE (DT-SX)              00052300
052400         MOVE SW-SOURCE        TO DT-SOURCE (DT-SX)               00052400
052500         MOVE SW-BATCH-ID      TO DT-BATCH-ID (DT-SX)             00052500
052600         SUBTRACT 1 FROM WS-SUB                                   00052600
052700     ELSE                                                         00052700
052800         MOVE 1 TO WS-SUB                                         00052800
052900     END-IF.                                                      00052900
053000                                                                  00053000
053100 750-MERGE-DAILY-MASTER.                                          00053100
053200*    SINGLE CONTROLLED PASS AGAINST THE OLD DAILY-METRICS MASTER, 00053200
053300*    MERGING IN THE SORTED DETAIL TABLE.  FOR EACH STAGED DETAIL, 00053300
053400*    OLD-MASTER RECORDS WHOSE KEY IS LOWER ARE COPIED UNCHANGED;  00053400
053500*    A MATCHING KEY IS REPLACED (UPDATE); NO MATCH INSERTS A NEW  00053500
053600*    RECORD (ADD).  REMAINING OLD-MASTER RECORDS ARE COPIED LAST. 00053600
053700     PERFORM 751-READ-OLD-MASTER.                                 00053700
053800     SET DT-IX TO 1.                                              00053800
053900     PERFORM 755-MERGE-ONE-DETAIL                                 00053900
054000         VARYING WS-SUB FROM 1 BY 1                               00054000
054100             UNTIL WS-SUB > WS-DETAIL-COUNT.                      00054100
054200     PERFORM 754-COPY-REMAINING-MASTER                            00054200
054300             UNTIL WS-DLYIN-EOF = 'Y'.                            00054300
054400                                                                  00054400
054500 755-MERGE-ONE-DETAIL.                                            00054500
054600     SET DT-IX TO WS-SUB.                                         00054600
054700     PERFORM 752-COPY-LOWER-KEYS.                                 00054700
054800     SET WS-MASTER-KEY-NOT-FOUND TO TRUE.                         00054800
054900     IF WS-DLYIN-EOF = 'N'                                        00054900
055000         IF DM-VARIANT-ID = DT-VARIANT-ID (DT-IX)                 00055000
055100             AND DM-METRIC-DATE = DT-METRIC-DATE (DT-IX)          00055100
055200             SET WS-MASTER-KEY-FOUND TO TRUE                      00055200
055300         END-IF                                                   00055300
055400     END-IF.                                                      00055400
055500     PERFORM 753-WRITE-MERGED-DETAIL.                             00055500
055600                                                                  00055600
055700 751-READ-OLD-MASTER.                                             00055700
055800     IF WS-DLYIN-EOF = 'N'                                        00055800
055900         READ DAILY-METRICS-FILE INTO DM-RECORD                   00055900
056000             AT END MOVE 'Y' TO WS-DLYIN-EOF                      00056000
056100         END-READ                                                 00056100
056200     END-IF.                                                      00056200
056300                                                                  00056300
056400 752-COPY-LOWER-KEYS.                                             00056400
056500     PERFORM 752X-COPY-ONE-LOWER-KEY                              00056500
056600         UNTIL WS-DLYIN-EOF = 'Y'                                 00056600
056700             OR DM-VARIANT-ID > DT-VARIANT-ID (DT-IX)             00056700
056800             OR (DM-VARIANT-ID = DT-VARIANT-ID (DT-IX) AND        00056800
056900                 DM-METRIC-DATE >= DT-METRIC-DATE (DT-IX)).       00056900
057000                                                                  00057000
057100 752X-COPY-ONE-LOWER-KEY.                                         00057100
057200     WRITE DM-REC-NEW-MASTER FROM DM-RECORD.                      00057200
057300     ADD +1 TO NUM-DAILY-COPIED.                                  00057300
057400     PERFORM 751-READ-OLD-MASTER.                                 00057400
057500                                                                  00057500
057600 753-WRITE-MERGED-DETAIL.                                         00057600
057700     MOVE DT-VARIANT-ID (DT-IX)  TO DM-VARIANT-ID.                00057700
057800     MOVE DT-METRIC-DATE (DT-IX) TO DM-METRIC-DATE.               00057800
057900     MOVE DT-SESSIONS (DT-IX)    TO DM-SESSIONS.                  00057900
058000     MOVE DT-IMPRESSIONS (DT-IX) TO DM-IMPRESSIONS.               00058000
058100     MOVE DT-CLICKS (DT-IX)      TO DM-CLICKS.                    00058100
058200     MOVE DT-REVENUE (DT-IX)     TO DM-REVENUE.                   00058200
058300     MOVE DT-SOURCE (DT-IX)      TO DM-SOURCE.                    00058300
058400     MOVE DT-BATCH-ID (DT-IX)    TO DM-BATCH-ID.                  00058400
058500     WRITE DM-REC-NEW-MASTER FROM DM-RECORD.                      00058500
058600     IF WS-MASTER-KEY-FOUND                                       00058600
058700         ADD +1 TO NUM-DAILY-UPDATED                              00058700
058800         PERFORM 751-READ-OLD-MASTER                              00058800
058900     ELSE                                                         00058900
059000         ADD +1 TO NUM-DAILY-INSERTED                             00059000
059100     END-IF.                                                      00059100
059200                                                                  00059200
059300 754-COPY-REMAINING-MASTER.                                       00059300
059400     WRITE DM-REC-NEW-MASTER FROM DM-RECORD.                      00059400
059500     ADD +1 TO NUM-DAILY-COPIED.                                  00059500
059600     PERFORM 751-READ-OLD-MASTER.                                 00059600
059700                                                                  00059700
059800 790-CLOSE-FILES.                                                 00059800
059900     CLOSE METRICS-BATCH-FILE.                                    00059900
060000     CLOSE VARIANT-FILE.                                          00060000
060100     CLOSE DAILY-METRICS-FILE.                                    00060100
060200     CLOSE DAILY-METRICS-OUT.                                     00060200
060300     CLOSE RAW-METRICS-FILE.                                      00060300
060400     CLOSE INGEST-REPORT-FILE.                                    00060400
060500                                                                  00060500
060600 800-INIT-REPORT.                                                 00060600
060700     MOVE CURRENT-YEAR   TO RPT-YY.                               00060700
060800     MOVE CURRENT-MONTH  TO RPT-MM.                               00060800
060900     MOVE CURRENT-DAY    TO RPT-DD.                               00060900
061000     MOVE CURRENT-HOUR   TO RPT-HH.                               00061000
061100     MOVE CURRENT-MINUTE TO RPT-MIN.                              00061100
061200     MOVE CURRENT-SECOND TO RPT-SS.                               00061200
061300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00061300
061400                                                                  00061400
061500 850-REPORT-INGEST-STATS.                                         00061500
061600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00061600
061700     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.             00061700
061800     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00061800
061900                                                                  00061900
062000     MOVE 'BATCHES READ   ' TO RPT-CATEGORY.                      00062000
062100     MOVE NUM-BATCHES-READ TO RPT-NUM-ITEMS.                      00062100
062200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00062200
062300                                                                  00062300
062400     MOVE 'BATCHES REJECT ' TO RPT-CATEGORY.                      00062400
062500     MOVE NUM-BATCHES-REJECTED TO RPT-NUM-ITEMS.                  00062500
062600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00062600
062700                                                                  00062700
062800     MOVE 'DETAILS READ   ' TO RPT-CATEGORY.                      00062800
062900     MOVE NUM-DETAIL-RECS TO RPT-NUM-ITEMS.                       00062900
063000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00063000
063100                                                                  00063100
063200     MOVE 'DETAILS POSTED ' TO RPT-CATEGORY.                      00063200
063300     MOVE NUM-DETAIL-POSTED TO RPT-NUM-ITEMS.                     00063300
063400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00063400
063500                                                                  00063500
063600     MOVE 'DETAILS REJECT ' TO RPT-CATEGORY.                      00063600
063700     MOVE NUM-DETAIL-REJECTED TO RPT-NUM-ITEMS.                   00063700
063800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00063800
063900                                                                  00063900
064000     MOVE 'DAILY UPDATED  ' TO RPT-CATEGORY.                      00064000
064100     MOVE NUM-DAILY-UPDATED TO RPT-NUM-ITEMS.                     00064100
064200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00064200
064300                                                                  00064300
064400     MOVE 'DAILY INSERTED ' TO RPT-CATEGORY.                      00064400
064500     MOVE NUM-DAILY-INSERTED TO RPT-NUM-ITEMS.                    00064500
064600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00064600
064700*                                                                 00064700
064800*    METRICS BATCH FILE WOULD NOT OPEN - NO INGEST WORK IS        00064800
064900*    POSSIBLE.  LOG THE CONDITION AND END THE RUN WITHOUT TOUCHING00064900
065000*    THE DAILY-METRICS MASTER OR ANY OF THE OUTPUT FILES.         00065000
065100 999-ERROR-RTN.                                                   00065100
065200     DISPLAY 'METRXBAT ABENDING - METRICS BATCH FILE OPEN FAILED'.00065200
065300     GOBACK.                                                      00065300

000100******************************************************************
000200* RAWMETRC - RAW METRICS RECORD LAYOUT.
000300* APPEND-ONLY AUDIT TRAIL OF EVERY METRICS-BATCH DETAIL LINE THAT
000400* PASSED EDIT, STAMPED WITH ITS OWN RM-RAW-ID.  NEVER REWRITTEN,
000500* NEVER DELETED.  RECORD LENGTH 150 BYTES, FIXED.
000600*
000700* MAINTENANCE HISTORY.
000800*   1991-03-09  RJP  TICKET AB-0094 - INITIAL CUT OF LAYOUT.
000900******************************************************************
001000 01  RM-RECORD.
001100     05  RM-RAW-ID                 PIC X(36).
001200     05  RM-VARIANT-ID             PIC X(36).
001300     05  RM-METRIC-DATE            PIC 9(08).
001400     05  RM-SESSIONS               PIC 9(09).
001500     05  RM-IMPRESSIONS            PIC 9(09).
001600     05  RM-CLICKS                 PIC 9(09).
001700     05  RM-REVENUE                PIC S9(09)V99.
001800     05  RM-SOURCE                 PIC X(06).
001900     05  RM-BATCH-ID               PIC X(20).
002000     05  FILLER                    PIC X(05).

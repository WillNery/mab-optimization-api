000100****************************************************************  00000100
000200* ALLIANCE MARKETING SYSTEMS, INC.                                00000200
000300* PROPERTY OF ALLIANCE MARKETING SYSTEMS - IN-HOUSE USE ONLY      00000300
000400****************************************************************  00000400
000500* PROGRAM:  TSALCBAT                                              00000500
000600*                                                                 00000600
000700* NIGHTLY TRAFFIC-ALLOCATION RUN FOR ONE MARKETING EXPERIMENT.    00000700
000800* READS THE EXPERIMENT AND ITS TEST CELLS (VARIANTS), AGGREGATES  00000800
000900* THE DAILY-METRICS MASTER OVER A LOOK-BACK WINDOW, COMPUTES EACH 00000900
001000* CELL'S CLICK-THROUGH RATE AND WILSON CONFIDENCE INTERVAL, THEN  00001000
001100* RUNS A MONTE-CARLO THOMPSON SAMPLING SIMULATION TO DECIDE WHAT  00001100
001200* SHARE OF TOMORROW'S TRAFFIC EACH CELL SHOULD RECEIVE.  WRITES   00001200
001300* THE ALLOCATION-HISTORY AUDIT TRAIL AND THE PRINTED ALLOCATION   00001300
001400* REPORT.                                                         00001400
001500*                                                                 00001500
001600* THIS SHOP HAS NO TRUE RANDOM-NUMBER SERVICE AND NO BETA-DRAW    00001600
001700* SUBROUTINE, SO THE SIMULATION IS BUILT FROM THREE HOME-GROWN    00001700
001800* PIECES CHAINED TOGETHER - A PARK-MILLER "MINIMAL STANDARD"      00001800
001900* GENERATOR FOR UNIFORM DRAWS, A SUM-OF-TWELVE-UNIFORMS NORMAL    00001900
002000* APPROXIMATION, AND A WILSON-HILFERTY GAMMA APPROXIMATION OFF    00002000
002100* THE NORMAL.  A BETA(ALPHA,BETA) DRAW IS THE RATIO OF TWO SUCH   00002100
002200* GAMMA DRAWS - SEE 600-RUN-SIMULATION FOR THE DERIVATION.  THE   00002200
002300* GENERATOR IS SEEDED FROM THE EXPERIMENT-ID AND RUN DATE SO THE  00002300
002400* SAME EXPERIMENT RUN TWICE ON THE SAME DAY ALWAYS COMES OUT THE  00002400
002500* SAME - SEE 500-BUILD-SEED.                                      00002500
002600*                                                                 00002600
002700* MAINTENANCE HISTORY.                                            00002700
002800*   1992-03-02  KLS  TICKET AB-0190 - INITIAL CUT.  CARRIES THE   00002800
002900*                     NIGHTLY ALLOCATION RUN THAT USED TO BE A    00002900
003000*                     SPREADSHEET THE MEDIA BUYERS UPDATED BY HAND00003000
003100*   1992-06-18  KLS  TICKET AB-0233 - 30-DAY FALLBACK WINDOW ADDED00003100
003200*                     WHEN THE 14-DAY WINDOW DOES NOT CLEAR THE   00003200
003300*                     MINIMUM IMPRESSION FLOOR ON THE THIN CELL.  00003300
003400*   1993-09-27  RJP  TICKET AB-0288 - WILSON INTERVAL REPLACED THE00003400
003500*                     OLD NORMAL-APPROXIMATION CI AFTER THE SMALL-00003500
003600*                     SAMPLE CELLS WERE PRINTING NEGATIVE LOWER   00003600
003700*                     BOUNDS.                                     00003700
003800*   1995-02-14  DMS  TICKET AB-0331 - ALLOCATION-HISTORY AUDIT FIL00003800
003900*                     ADDED SO A BAD RUN COULD BE RECONSTRUCTED   00003900
004000*                     WITHOUT RERUNNING THE SIMULATION.           00004000
004100*   1996-10-03  DMS  TICKET AB-0371 - HISTORY WRITE FAILURE NO    00004100
004200*                     LONGER ABENDS THE RUN - LOG AND CONTINUE, PE00004200
004300*                     MEDIA OPERATIONS REQUEST, SINCE THE REPORT I00004300
004400*                     THE RECORD OF AUTHORITY FOR TOMORROW'S SPLIT00004400
004500*   1998-11-09  DMS  TICKET AB-0413 - YEAR 2000 REMEDIATION.  RUN 00004500
004600*                     DATE WINDOWING NOW EXPANDS THE 2-DIGIT ACCEP00004600
004700*                     FROM DATE YEAR TO A FULL CENTURY BEFORE ANY 00004700
004800*                     JULIAN-DAY MATH IS DONE - SEE 110-GET-RUN-DA00004800
004900*   2000-01-19  WJT  TICKET AB-0429 - N-SAMPLES RAISED FROM 2,000 00004900
005000*                     10,000 PER ITERATIONS NOW THAT THE OVERNIGHT00005000
005100*                     BATCH WINDOW CAN ABSORB THE EXTRA CPU.      00005100
005200*   2002-05-07  WJT  TICKET AB-0498 - ALLOCATION REPORT NOW PRINTS00005200
005300*                     THE FALLBACK SUFFIX ON THE ALGORITHM LINE WH00005300
005400*                     USED-FALLBACK IS 'Y' - AUDITORS WERE MISSING00005400
005500*                     THE FOOTNOTE BURIED IN THE HISTORY FILE.    00005500
005600*   2004-08-30  WJT  TICKET AB-0531 - RECONCILIATION STEP ADDED SO00005600
005700*                     ROUNDED ALLOCATION PERCENTAGES ALWAYS FOOT T00005700
005800*                     EXACTLY 100.00 ON THE PRINTED REPORT.       00005800
005900*   2006-11-14  RJP  TICKET AB-0547 - RUN USED TO CONTINUE AFTER A00005900
006000*                     FAILED OPEN ON THE EXPERIMENT MASTER AND    00006000
006100*                     BLOW UP DEEP IN THE SIMULATION WITH NO      00006100
006200*                     USEFUL MESSAGE.  060-OPEN-FILES NOW BRANCHES00006200
006300*                     TO 999-ERROR-RTN AND ENDS THE RUN CLEANLY.  00006300
006400****************************************************************  00006400
006500 IDENTIFICATION DIVISION.                                         00006500
006600 PROGRAM-ID. TSALCBAT.                                            00006600
006700 AUTHOR. K L STRAND.                                              00006700
006800 INSTALLATION. ALLIANCE MARKETING SYSTEMS, INC.                   00006800
006900 DATE-WRITTEN. 03/02/1992.                                        00006900
007000 DATE-COMPILED.                                                   00007000
007100 SECURITY.  COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY ONLY. 00007100
007200*                                                                 00007200
007300* RUN PARM CARD (SYSIN) CARRIES ONLY THE EXPERIMENT-ID - EVERYTHIN00007300
007400* ELSE (WINDOW DAYS, MINIMUM IMPRESSIONS, PRIOR ALPHA/BETA, SAMPLE00007400
007500* COUNT) IS A SHOP CONSTANT IN WORKING-STORAGE, SAME AS WRKSFINL'S00007500
007600* PARAMETER-DRIVEN REPORT WINDOW.                                 00007600
007700*                                                                 00007700
007800 ENVIRONMENT DIVISION.                                            00007800
007900 CONFIGURATION SECTION.                                           00007900
008000 SOURCE-COMPUTER. IBM-370.                                        00008000
008100 OBJECT-COMPUTER. IBM-370.                                        00008100
008200 SPECIAL-NAMES.                                                   00008200
008300     C01 IS TOP-OF-FORM.                                          00008300
008400 INPUT-OUTPUT SECTION.                                            00008400
008500 FILE-CONTROL.                                                    00008500
008600                                                                  00008600
008700     SELECT EXPERIMENT-FILE ASSIGN TO EXPRMSTR                    00008700
008800         ACCESS IS SEQUENTIAL                                     00008800
008900         FILE STATUS  IS  WS-EXPT-STATUS.                         00008900
009000                                                                  00009000
009100     SELECT VARIANT-FILE ASSIGN TO VARNTMST                       00009100
009200         ACCESS IS SEQUENTIAL                                     00009200
009300         FILE STATUS  IS  WS-VARNT-STATUS.                        00009300
009400                                                                  00009400
009500     SELECT DAILY-METRICS-FILE ASSIGN TO DLYMETRC                 00009500
009600         ACCESS IS SEQUENTIAL                                     00009600
009700         FILE STATUS  IS  WS-DAILY-STATUS.                        00009700
009800                                                                  00009800
009900     SELECT ALLOC-HISTORY-FILE ASSIGN TO ALCHIST                  00009900
010000         ACCESS IS SEQUENTIAL                                     00010000
010100         FILE STATUS  IS  WS-HIST-STATUS.                         00010100
010200                                                                  00010200
010300     SELECT ALLOC-REPORT-FILE ASSIGN TO ALCRPT                    00010300
010400         FILE STATUS  IS  WS-RPT-STATUS.                          00010400
010500                                                                  00010500
010600****************************************************************  00010600
010700 DATA DIVISION.                                                   00010700
010800 FILE SECTION.                                                    00010800
010900                                                                  00010900
011000 FD  EXPERIMENT-FILE                                              00011000
011100     RECORDING MODE IS F.                                         00011100
011200 COPY EXPTMSTR.                                                   00011200
011300                                                                  00011300
011400 FD  VARIANT-FILE                                                 00011400
011500     RECORDING MODE IS F.                                         00011500
011600 COPY VARNMSTR.                                                   00011600
011700                                                                  00011700
011800 FD  DAILY-METRICS-FILE                                           00011800
011900     RECORDING MODE IS F.                                         00011900
012000 COPY DLYMETRC.                                                   00012000
012100                                                                  00012100
012200 FD  ALLOC-HISTORY-FILE                                           00012200
012300     RECORDING MODE IS F.                                         00012300
012400 COPY ALCHIST.                                                    00012400
012500                                                                  00012500
012600 FD  ALLOC-REPORT-FILE                                            00012600
012700     RECORDING MODE IS F.                                         00012700
012800 01  ALLOC-REPORT-RECORD        PIC X(132).                       00012800
012900                                                                  00012900
013000****************************************************************  00013000
013100 WORKING-STORAGE SECTION.                                         00013100
013200****************************************************************  00013200
013300*                                                                 00013300
013400 01  SYSTEM-DATE-AND-TIME.                                        00013400
013500     05  CURRENT-DATE.                                            00013500
013600         10  CURRENT-YEAR            PIC 9(02).                   00013600
013700         10  CURRENT-MONTH           PIC 9(02).                   00013700
013800         10  CURRENT-DAY             PIC 9(02).                   00013800
013900     05  CURRENT-TIME.                                            00013900
014000         10  CURRENT-HOUR            PIC 9(02).                   00014000
014100         10  CURRENT-MINUTE          PIC 9(02).                   00014100
014200         10  CURRENT-SECOND          PIC 9(02).                   00014200
014300         10  CURRENT-HNDSEC          PIC 9(02).                   00014300
014400     05  FILLER                      PIC X(04) VALUE SPACES.      00014400
014500*                                                                 00014500
014600 01  WS-PARM-CARD.                                                00014600
014700     05  WS-PARM-EXPT-ID             PIC X(36).                   00014700
014800     05  FILLER                      PIC X(44).                   00014800
014900*                                                                 00014900
015000* RUN-DATE-YMD HOLDS TODAY'S DATE, CENTURY-EXPANDED PER AB-0413.  00015000
015100* RUN-DATE-JULIAN IS THE FLIEGEL/VAN-FLANDERN DAY NUMBER USED TO  00015100
015200* TEST WHETHER A DAILY-METRICS DATE FALLS INSIDE THE LOOK-BACK    00015200
015300* WINDOW WITHOUT RESORTING TO CALENDAR SUBTRACTION.               00015300
015400*                                                                 00015400
015500 01  WS-RUN-DATE.                                                 00015500
015600     05  WS-RUN-DATE-DISPLAY         PIC 9(08) VALUE 0.           00015600
015700     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-DISPLAY.           00015700
015800         10  WS-RD-YYYY              PIC 9(04).                   00015800
015900         10  WS-RD-MM                PIC 9(02).                   00015900
016000         10  WS-RD-DD                PIC 9(02).                   00016000
016100     05  WS-RUN-DATE-JULIAN          PIC 9(08) COMP VALUE 0.      00016100
016200     05  FILLER                      PIC X(08) VALUE SPACES.      00016200
016300*                                                                 00016300
016400 01  WS-FIELDS.                                                   00016400
016500     05  WS-EXPT-STATUS          PIC X(02) VALUE SPACES.          00016500
016600     05  WS-VARNT-STATUS         PIC X(02) VALUE SPACES.          00016600
016700     05  WS-DAILY-STATUS         PIC X(02) VALUE SPACES.          00016700
016800     05  WS-HIST-STATUS          PIC X(02) VALUE SPACES.          00016800
016900     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.          00016900
017000     05  WS-EXPT-EOF             PIC X(01) VALUE 'N'.             00017000
017100     05  WS-VARNT-EOF            PIC X(01) VALUE 'N'.             00017100
017200     05  WS-DAILY-EOF            PIC X(01) VALUE 'N'.             00017200
017300     05  WS-EXPT-FOUND-SW        PIC X(01) VALUE 'N'.             00017300
017400         88  WS-EXPT-FOUND           VALUE 'Y'.                   00017400
017500         88  WS-EXPT-NOT-FOUND       VALUE 'N'.                   00017500
017600     05  WS-USED-FALLBACK        PIC X(01) VALUE 'N'.             00017600
017700     05  WS-HIST-WRITE-OK        PIC X(01) VALUE 'Y'.             00017700
017800     05  FILLER                  PIC X(08) VALUE SPACES.          00017800
017900*                                                                 00017900
018000* SHOP CONSTANTS FOR THE ALLOCATION RUN - 77-LEVEL PER THE USUAL  00018000
018100* HOUSE HABIT FOR A STANDALONE TUNABLE, NOT PART OF A GROUP.      00018100
018200*                                                                 00018200
018300 77  WS-DEFAULT-WINDOW-DAYS      PIC 9(03) COMP VALUE 14.         00018300
018400 77  WS-MAX-WINDOW-DAYS          PIC 9(03) COMP VALUE 30.         00018400
018500 77  WS-MIN-IMPRESSIONS          PIC 9(09) COMP VALUE 1000.       00018500
018600 77  WS-PRIOR-ALPHA              PIC 9(09) COMP VALUE 1.          00018600
018700 77  WS-PRIOR-BETA               PIC 9(09) COMP VALUE 99.         00018700
018800 77  WS-N-SAMPLES                PIC 9(07) COMP VALUE 10000.      00018800
018900 77  WS-WILSON-Z                 PIC 9V9(04) COMP-3 VALUE 1.9600. 00018900
019000 77  WS-WILSON-ZSQ               PIC 9V9(04) COMP-3 VALUE 3.8416. 00019000
019100*                                                                 00019100
019200 01  WS-WINDOW-FIELDS.                                            00019200
019300     05  WS-WINDOW-DAYS          PIC 9(03) COMP VALUE 0.          00019300
019400     05  WS-WINDOW-START-JULIAN  PIC 9(08) COMP VALUE 0.          00019400
019500     05  WS-MIN-CELL-IMPRESS     PIC 9(09) COMP VALUE 0.          00019500
019600     05  FILLER                  PIC X(08) VALUE SPACES.          00019600
019700*                                                                 00019700
019800* CELL (VARIANT) TABLE - LOADED ONCE PER RUN, RESTRICTED TO THE   00019800
019900* EXPERIMENT NAMED ON WS-PARM-EXPT-ID.  AV- FIELDS ARE THE SAME   00019900
020000* AGGREGATED-VARIANT WORK RECORD, RESTATED AT THE 10 LEVEL SO IT  00020000
020100* NESTS UNDER THE OCCURS TABLE ENTRY - SAME SHAPE AS AGGVARNT.CPY,00020100
020200* WHICH CARRIES THESE SAME FIELDS AT THE 05 LEVEL FOR A PROGRAM   00020200
020300* THAT COPIES THE LAYOUT UNQUALIFIED.  COPY-REPLACING THE LEVEL   00020300
020400* NUMBER WAS TRIED AND DROPPED - SEVERAL OF AGGVARNT'S OWN PIC    00020400
020500* CLAUSES (V9(05), ETC.) CONTAIN THE TEXT "05" AND WOULD HAVE BEEN00020500
020600* CAUGHT BY THE SAME REPLACING.  AV-ALLOC-PCT AND AV-WIN-COUNT ARE00020600
020700* ADDED LOCALLY - THE COPYBOOK CARRIES ONLY THE FIELDS THAT END UP00020700
020800* ON THE ALLOCATION-RESULT RECORD.                                00020800
020900*                                                                 00020900
021000 01  WS-VARIANT-TABLE.                                            00021000
021100     05  WS-VARIANT-ENTRY OCCURS 50 TIMES                         00021100
021200                           INDEXED BY AV-IX AV-SX.                00021200
021300         10  AV-VARIANT-ID                PIC X(36).              00021300
021400         10  AV-VARIANT-NAME              PIC X(20).              00021400
021500         10  AV-IS-CONTROL                PIC X(01).              00021500
021600         10  AV-T-SESSIONS                PIC 9(09).              00021600
021700         10  AV-T-IMPRESSIONS             PIC 9(09).              00021700
021800         10  AV-T-CLICKS                  PIC 9(09).              00021800
021900         10  AV-T-REVENUE                 PIC S9(09)V99.          00021900
022000         10  AV-CTR                       PIC V9(06).             00022000
022100         10  AV-RPS                       PIC S9(05)V9(04).       00022100
022200         10  AV-RPM                       PIC S9(05)V9(04).       00022200
022300         10  AV-CTR-CI-LOWER              PIC V9(06).             00022300
022400         10  AV-CTR-CI-UPPER              PIC V9(06).             00022400
022500         10  AV-BETA-ALPHA                PIC 9(09).              00022500
022600         10  AV-BETA-BETA                 PIC 9(09).              00022600
022700         10  AV-ALLOC-PCT                 PIC 9(03)V99.           00022700
022800         10  AV-WIN-COUNT                 PIC 9(07).              00022800
022900     05  WS-VARIANT-COUNT        PIC 9(03) COMP VALUE 0.          00022900
023000     05  WS-SWAP-ENTRY.                                           00023000
023100         10  SW-VARIANT-ID                PIC X(36).              00023100
023200         10  SW-VARIANT-NAME              PIC X(20).              00023200
023300         10  SW-IS-CONTROL                PIC X(01).              00023300
023400         10  SW-T-SESSIONS                PIC 9(09).              00023400
023500         10  SW-T-IMPRESSIONS             PIC 9(09).              00023500
023600         10  SW-T-CLICKS                  PIC 9(09).              00023600
023700         10  SW-T-REVENUE                 PIC S9(09)V99.          00023700
023800         10  SW-CTR                       PIC V9(06).             00023800
023900         10  SW-RPS                       PIC S9(05)V9(04).       00023900
024000         10  SW-RPM                       PIC S9(05)V9(04).       00024000
024100         10  SW-CTR-CI-LOWER              PIC V9(06).             00024100
024200         10  SW-CTR-CI-UPPER              PIC V9(06).             00024200
024300         10  SW-BETA-ALPHA                PIC 9(09).              00024300
024400         10  SW-BETA-BETA                 PIC 9(09).              00024400
024500         10  SW-ALLOC-PCT                 PIC 9(03)V99.           00024500
024600         10  SW-WIN-COUNT                 PIC 9(07).              00024600
024700     05  FILLER                  PIC X(08) VALUE SPACES.          00024700
024800*                                                                 00024800
024900 01  WS-SEED-WORK.                                                00024900
025000     05  WS-SEED-TEXT            PIC X(50) VALUE SPACES.          00025000
025100     05  WS-SEED-TEXT-LEN        PIC 9(03) COMP VALUE 0.          00025100
025200     05  WS-SEED-ACCUM           PIC 9(18) COMP VALUE 0.          00025200
025300     05  WS-SEED-VALUE           PIC 9(10) VALUE 0.               00025300
025400     05  WS-CHAR-WORK            PIC X(01) VALUE SPACES.          00025400
025500     05  WS-CHAR-CODE            PIC 9(03) COMP VALUE 0.          00025500
025600     05  FILLER                  PIC X(08) VALUE SPACES.          00025600
025700*                                                                 00025700
025800* ASCII-CODE LOOKUP TABLE FOR THE SEED HASH - SAME SEARCH-VARYING 00025800
025900* IDIOM AS THE CELL-NAME LOOKUP IN METRXBAT, JUST AGAINST A FIXED 00025900
026000* 94-CHARACTER PRINTABLE-ASCII TABLE INSTEAD OF A LOADED FILE.    00026000
026100*                                                                 00026100
026200 01  WS-ASCII-TABLE-DEF.                                          00026200
026300     05  FILLER PIC X(94) VALUE                                   00026300
026400         '!"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRSTUVW00026400
026500-        '_`abcdefghijklmnopqrstuvwxyz{|}~'.                      00026500
026600 01  WS-ASCII-TABLE REDEFINES WS-ASCII-TABLE-DEF.                 00026600
026700     05  WS-ASCII-ENTRY OCCURS 94 TIMES                           00026700
026800                         INDEXED BY AT-IX AT-SX                   00026800
026900                         PIC X(01).                               00026900
027000*                                                                 00027000
027100* PARK-MILLER "MINIMAL STANDARD" GENERATOR - A = 16807, M = 2**31-00027100
027200* SEED IS CARRIED COMP-5-STYLE IN A PIC 9(18) WORKING FIELD SO THE00027200
027300* A*SEED PRODUCT (UP TO ABOUT 3.5 X 10**13) NEVER OVERFLOWS BEFORE00027300
027400* THE MOD-M REDUCTION.                                            00027400
027500*                                                                 00027500
027600 01  WS-RANDOM-WORK.                                              00027600
027700     05  WS-RNG-SEED             PIC 9(18) COMP VALUE 0.          00027700
027800     05  WS-RNG-MULTIPLIER       PIC 9(05) COMP VALUE 16807.      00027800
027900     05  WS-RNG-MODULUS          PIC 9(10) COMP VALUE 2147483647. 00027900
028000     05  WS-RNG-PRODUCT          PIC 9(18) COMP VALUE 0.          00028000
028100     05  WS-UNIFORM-DRAW         PIC V9(09) COMP-3 VALUE 0.       00028100
028200     05  FILLER                  PIC X(08) VALUE SPACES.          00028200
028300*                                                                 00028300
028400* MONTE-CARLO SIMULATION WORK AREA.                               00028400
028500*                                                                 00028500
028600 01  WS-SIMULATION-FIELDS.                                        00028600
028700     05  WS-SAMPLE-SUB           PIC 9(07) COMP VALUE 0.          00028700
028800     05  WS-NORMAL-DEVIATE       PIC S9(03)V9(06) COMP-3 VALUE 0. 00028800
028900     05  WS-UNIFORM-SUM          PIC 9(02)V9(09) COMP-3 VALUE 0.  00028900
029000     05  WS-GAMMA-SHAPE          PIC 9(09) COMP-3 VALUE 0.        00029000
029100* WS-GAMMA-D AND WS-GAMMA-DRAW CARRY 9 * BETA-ALPHA/BETA-BETA AND 00029100
029200* SHAPE * C-CUBED RESPECTIVELY - BOTH CAN RUN INTO THE BILLIONS ON00029200
029300* A HIGH-IMPRESSION CELL, SO THEY NEED A FULL 10-DIGIT INTEGER    00029300
029400* PART, NOT THE SMALL S9(05) THAT IS ENOUGH FOR A RATIO FIELD.    00029400
029500     05  WS-GAMMA-DRAW           PIC S9(10)V9(06) COMP-3 VALUE 0. 00029500
029600     05  WS-GAMMA-D              PIC S9(10)V9(06) COMP-3 VALUE 0. 00029600
029700     05  WS-GAMMA-C              PIC S9(05)V9(09) COMP-3 VALUE 0. 00029700
029800     05  WS-GAMMA-INNER          PIC S9(05)V9(09) COMP-3 VALUE 0. 00029800
029900     05  WS-THETA-ALPHA          PIC S9(10)V9(06) COMP-3 VALUE 0. 00029900
030000     05  WS-THETA-BETA           PIC S9(10)V9(06) COMP-3 VALUE 0. 00030000
030100     05  WS-THETA                PIC S9(05)V9(09) COMP-3 VALUE 0. 00030100
030200     05  WS-BEST-THETA           PIC S9(05)V9(09) COMP-3 VALUE 0. 00030200
030300     05  WS-BEST-IX              PIC 9(03) COMP VALUE 0.          00030300
030400     05  WS-UNIFORM-COUNT        PIC 9(02) COMP VALUE 0.          00030400
030500     05  FILLER                  PIC X(08) VALUE SPACES.          00030500
030600*                                                                 00030600
030700* WS-SQRT-INPUT IS SHARED BY THE WILSON-CI MARGIN (A FRACTION UNDE00030700
030800* 1) AND THE GAMMA-DEVIATE DENOMINATOR (9 * BETA-ALPHA/BETA-BETA, 00030800
030900* WHICH CAN RUN INTO THE BILLIONS) - SIZED FOR THE LARGER OF THE  00030900
031000* TWO USES.                                                       00031000
031100 01  WS-SQRT-WORK.                                                00031100
031200     05  WS-SQRT-INPUT           PIC S9(10)V9(06) COMP-3 VALUE 0. 00031200
031300     05  WS-SQRT-RESULT          PIC S9(10)V9(06) COMP-3 VALUE 0. 00031300
031400     05  WS-SQRT-GUESS           PIC S9(10)V9(06) COMP-3 VALUE 0. 00031400
031500     05  WS-SQRT-ITER            PIC 9(02) COMP VALUE 0.          00031500
031600     05  FILLER                  PIC X(08) VALUE SPACES.          00031600
031700*                                                                 00031700
031800* WORK FIELDS FOR 950-COMPUTE-JULIAN-DAY - KEPT SEPARATE FROM     00031800
031900* WS-SQRT-WORK SINCE A YYYYMMDD DATE (UP TO 8 DIGITS) DOES NOT FIT00031900
032000* THE S9(05) INTEGER PART THAT THE CI SQUARE-ROOT WORK USES.      00032000
032100 01  WS-JULIAN-WORK.                                              00032100
032200     05  WS-JD-DATE-IN               PIC 9(08) VALUE 0.           00032200
032300     05  WS-JD-YMD REDEFINES WS-JD-DATE-IN.                       00032300
032400         10  WS-JD-YYYY              PIC 9(04).                   00032400
032500         10  WS-JD-MM                PIC 9(02).                   00032500
032600         10  WS-JD-DD                PIC 9(02).                   00032600
032700     05  WS-JD-A                     PIC 9(04) COMP VALUE 0.      00032700
032800     05  WS-JD-Y                     PIC 9(05) COMP VALUE 0.      00032800
032900     05  WS-JD-M                     PIC 9(04) COMP VALUE 0.      00032900
033000     05  WS-JD-RESULT                PIC 9(08) COMP VALUE 0.      00033000
033100     05  FILLER                      PIC X(08) VALUE SPACES.      00033100
033200*                                                                 00033200
033300* CELL AGGREGATION AND WILSON-CI WORK FIELDS - S9(05)V9(09) GIVES 00033300
033400* ENOUGH HEADROOM FOR THE INTERMEDIATE WILSON TERMS (Z-SQUARED OVE00033400
033500* N CAN RUN SMALL WHEN IMPRESSIONS ARE IN THE MILLIONS).          00033500
033600*                                                                 00033600
033700 01  WS-WILSON-WORK.                                              00033700
033800     05  WS-W-N                  PIC 9(09) COMP VALUE 0.          00033800
033900     05  WS-W-P                  PIC S9(05)V9(09) COMP-3 VALUE 0. 00033900
034000     05  WS-W-DENOM              PIC S9(05)V9(09) COMP-3 VALUE 0. 00034000
034100     05  WS-W-CENTER             PIC S9(05)V9(09) COMP-3 VALUE 0. 00034100
034200     05  WS-W-MARGIN             PIC S9(05)V9(09) COMP-3 VALUE 0. 00034200
034300     05  WS-W-VARTERM            PIC S9(05)V9(09) COMP-3 VALUE 0. 00034300
034400     05  FILLER                  PIC X(08) VALUE SPACES.          00034400
034500*                                                                 00034500
034600 01  WORK-VARIABLES.                                              00034600
034700     05  WS-SUB                  PIC S9(05) COMP VALUE +0.        00034700
034800     05  WS-SUB2                 PIC S9(05) COMP VALUE +0.        00034800
034900     05  WS-MAX-ALLOC-PCT        PIC 9(03)V99 VALUE 0.            00034900
035000     05  WS-MAX-ALLOC-IX         PIC 9(03) COMP VALUE 0.          00035000
035100     05  WS-ALLOC-TOTAL          PIC S9(05)V99 VALUE +0.          00035100
035200     05  WS-ALLOC-DIFF           PIC S9(05)V99 VALUE +0.          00035200
035300     05  WS-HISTORY-ID           PIC X(36) VALUE SPACES.          00035300
035400     05  FILLER                  PIC X(08) VALUE SPACES.          00035400
035500*                                                                 00035500
035600 01  REPORT-TOTALS.                                               00035600
035700     05  NUM-TOTAL-IMPRESSIONS   PIC S9(10) COMP-3 VALUE +0.      00035700
035800     05  NUM-TOTAL-CLICKS        PIC S9(10) COMP-3 VALUE +0.      00035800
035900     05  FILLER                  PIC X(08) VALUE SPACES.          00035900
036000*                                                                 00036000
036100*        *******************                                      00036100
036200*            report lines                                         00036200
036300*        *******************                                      00036300
036400 01  RPT-HEADER1.                                                 00036400
036500     05  FILLER                     PIC X(16)                     00036500
036600               VALUE 'ALLOCATION RUN '.                           00036600
036700     05  RPT-EXPT-NAME              PIC X(40).                    00036700
036800     05  FILLER                     PIC X(01) VALUE SPACES.       00036800
036900     05  FILLER                     PIC X(08)                     00036900
037000               VALUE '(ID:    '.                                  00037000
037100     05  RPT-EXPT-ID                PIC X(36).                    00037100
037200     05  FILLER                     PIC X(01) VALUE ')'.          00037200
037300     05  FILLER                     PIC X(30) VALUE SPACES.       00037300
037400 01  RPT-HEADER2.                                                 00037400
037500     05  FILLER                     PIC X(14) VALUE 'RUN DATE:    00037500
037600     05  RPT-MM                     PIC 99.                       00037600
037700     05  FILLER                     PIC X     VALUE '/'.          00037700
037800     05  RPT-DD                     PIC 99.                       00037800
037900     05  FILLER                     PIC X     VALUE '/'.          00037900
038000     05  RPT-YYYY                   PIC 9999.                     00038000
038100     05  FILLER                     PIC X(06) VALUE SPACES.       00038100
038200     05  FILLER                     PIC X(11) VALUE 'ALGORITHM: '.00038200
038300     05  RPT-ALGORITHM              PIC X(20).                    00038300
038400     05  RPT-FALLBACK-NOTE          PIC X(23) VALUE SPACES.       00038400
038500     05  FILLER                     PIC X(30) VALUE SPACES.       00038500
038600 01  RPT-HEADER3.                                                 00038600
038700     05  FILLER                     PIC X(14) VALUE 'WINDOW DAYS: 00038700
038800     05  RPT-WINDOW-DAYS            PIC ZZ9.                      00038800
038900     05  FILLER                     PIC X(10) VALUE SPACES.       00038900
039000     05  FILLER                     PIC X(06) VALUE 'SEED: '.     00039000
039100     05  RPT-SEED                   PIC Z(09)9.                   00039100
039200     05  FILLER                     PIC X(71) VALUE SPACES.       00039200
039300 01  RPT-COLUMN-HDR1.                                             00039300
039400     05  FILLER PIC X(20) VALUE 'VARIANT             '.           00039400
039500     05  FILLER PIC X(04) VALUE 'CTL '.                           00039500
039600     05  FILLER PIC X(09) VALUE 'ALLOC %  '.                      00039600
039700     05  FILLER PIC X(14) VALUE 'IMPRESSIONS   '.                 00039700
039800     05  FILLER PIC X(11) VALUE 'CLICKS     '.                    00039800
039900     05  FILLER PIC X(11) VALUE 'CTR        '.                    00039900
040000     05  FILLER PIC X(11) VALUE 'CI-LOWER   '.                    00040000
040100     05  FILLER PIC X(11) VALUE 'CI-UPPER   '.                    00040100
040200     05  FILLER PIC X(30) VALUE SPACES.                           00040200
040300 01  RPT-DETAIL-LINE.                                             00040300
040400     05  RPT-VARIANT-NAME        PIC X(20).                       00040400
040500     05  FILLER                  PIC X(01) VALUE SPACES.          00040500
040600     05  RPT-IS-CONTROL          PIC X(03).                       00040600
040700     05  RPT-ALLOC-PCT           PIC ZZ9.99.                      00040700
040800     05  FILLER                  PIC X(02) VALUE SPACES.          00040800
040900     05  RPT-IMPRESSIONS         PIC Z,ZZZ,ZZZ,ZZ9.               00040900
041000     05  FILLER                  PIC X(01) VALUE SPACES.          00041000
041100     05  RPT-CLICKS              PIC Z,ZZZ,ZZZ,ZZ9.               00041100
041200     05  FILLER                  PIC X(01) VALUE SPACES.          00041200
041300     05  RPT-CTR                 PIC 9.999999.                    00041300
041400     05  FILLER                  PIC X(01) VALUE SPACES.          00041400
041500     05  RPT-CI-LOWER            PIC 9.999999.                    00041500
041600     05  FILLER                  PIC X(01) VALUE SPACES.          00041600
041700     05  RPT-CI-UPPER            PIC 9.999999.                    00041700
041800     05  FILLER                  PIC X(30) VALUE SPACES.          00041800
041900 01  RPT-FOOTER-LINE1.                                            00041900
042000     05  FILLER                  PIC X(20) VALUE ALL '-'.         00042000
042100     05  FILLER                  PIC X(112) VALUE SPACES.         00042100
042200 01  RPT-FOOTER-LINE2.                                            00042200
042300     05  FILLER                  PIC X(14) VALUE 'TOTALS:       '.00042300
042400     05  FILLER                  PIC X(11) VALUE 'ALLOC %:   '.   00042400
042500     05  RPT-FOOT-ALLOC          PIC ZZ9.99.                      00042500
042600     05  FILLER                  PIC X(02) VALUE SPACES.          00042600
042700     05  FILLER                  PIC X(13) VALUE 'IMPRESSIONS: '. 00042700
042800     05  RPT-FOOT-IMPRESSIONS    PIC Z,ZZZ,ZZZ,ZZ9.               00042800
042900     05  FILLER                  PIC X(01) VALUE SPACES.          00042900
043000     05  FILLER                  PIC X(08) VALUE 'CLICKS: '.      00043000
043100     05  RPT-FOOT-CLICKS         PIC Z,ZZZ,ZZZ,ZZ9.               00043100
043200     05  FILLER                  PIC X(43) VALUE SPACES.          00043200
043300 01  ERR-MSG-NO-EXPERIMENT.                                       00043300
043400     05  FILLER PIC X(40)                                         00043400
043500         VALUE 'EXPERIMENT NOT ON FILE - RUN SKIPPED:  '.         00043500
043600     05  ERR-MSG-EXPT-ID            PIC X(36) VALUE SPACES.       00043600
043700     05  FILLER                     PIC X(56) VALUE SPACES.       00043700
043800                                                                  00043800
043900****************************************************************  00043900
044000 PROCEDURE DIVISION.                                              00044000
044100****************************************************************  00044100
044200                                                                  00044200
044300 000-MAIN.                                                        00044300
044400     ACCEPT CURRENT-DATE FROM DATE.                               00044400
044500     ACCEPT CURRENT-TIME FROM TIME.                               00044500
044600     ACCEPT WS-PARM-CARD FROM SYSIN.                              00044600
044700     DISPLAY 'TSALCBAT STARTED FOR EXPERIMENT: ' WS-PARM-EXPT-ID. 00044700
044800                                                                  00044800
044900     PERFORM 060-OPEN-FILES.                                      00044900
045000     PERFORM 110-GET-RUN-DATE.                                    00045000
045100     PERFORM 100-LOAD-EXPERIMENT.                                 00045100
045200                                                                  00045200
045300     IF WS-EXPT-FOUND                                             00045300
045400         PERFORM 705-LOAD-VARIANT-TABLE                           00045400
045500                 UNTIL WS-VARNT-EOF = 'Y'                         00045500
045600         PERFORM 200-DECIDE-WINDOW                                00045600
045700         PERFORM 320-COMPUTE-RATES                                00045700
045800                 VARYING AV-IX FROM 1 BY 1                        00045800
045900                     UNTIL AV-IX > WS-VARIANT-COUNT               00045900
046000         PERFORM 500-BUILD-SEED THRU 500-EXIT                     00046000
046100         PERFORM 600-RUN-SIMULATION THRU 600-EXIT                 00046100
046200         PERFORM 650-RECONCILE-ALLOC-TOTAL                        00046200
046300         PERFORM 765-SORT-VARIANT-TABLE                           00046300
046400         PERFORM 700-WRITE-ALLOC-HISTORY                          00046400
046500         PERFORM 800-PRINT-ALLOC-REPORT                           00046500
046600     ELSE                                                         00046600
046700         PERFORM 190-REPORT-NO-EXPERIMENT                         00046700
046800     END-IF.                                                      00046800
046900                                                                  00046900
047000     PERFORM 095-CLOSE-FILES.                                     00047000
047100                                                                  00047100
047200     GOBACK.                                                      00047200
047300                                                                  00047300
047400*    CENTURY-EXPAND THE 2-DIGIT ACCEPT FROM DATE YEAR (AB-0413,   00047400
047500*    Y2K REMEDIATION) AND STACK THE JULIAN DAY NUMBER FOR TODAY SO00047500
047600*    THE WINDOW TEST IN 300-AGGREGATE-WINDOW IS A PLAIN INTEGER   00047600
047700*    COMPARE INSTEAD OF CALENDAR SUBTRACTION.                     00047700
047800 110-GET-RUN-DATE.                                                00047800
047900     MOVE CURRENT-DAY   TO WS-RD-DD.                              00047900
048000     MOVE CURRENT-MONTH TO WS-RD-MM.                              00048000
048100     IF CURRENT-YEAR < 50                                         00048100
048200         COMPUTE WS-RD-YYYY = 2000 + CURRENT-YEAR                 00048200
048300     ELSE                                                         00048300
048400         COMPUTE WS-RD-YYYY = 1900 + CURRENT-YEAR                 00048400
048500     END-IF.                                                      00048500
048600     MOVE WS-RUN-DATE-DISPLAY TO WS-JD-DATE-IN.                   00048600
048700     PERFORM 950-COMPUTE-JULIAN-DAY.                              00048700
048800     MOVE WS-JD-RESULT TO WS-RUN-DATE-JULIAN.                     00048800
048900                                                                  00048900
049000 100-LOAD-EXPERIMENT.                                             00049000
049100     SET WS-EXPT-NOT-FOUND TO TRUE.                               00049100
049200     PERFORM 105-READ-ONE-EXPERIMENT                              00049200
049300             UNTIL WS-EXPT-EOF = 'Y' OR WS-EXPT-FOUND.            00049300
049400                                                                  00049400
049500 105-READ-ONE-EXPERIMENT.                                         00049500
049600     READ EXPERIMENT-FILE                                         00049600
049700         AT END                                                   00049700
049800             MOVE 'Y' TO WS-EXPT-EOF                              00049800
049900         NOT AT END                                               00049900
050000             IF EXPT-ID = WS-PARM-EXPT-ID                         00050000
050100                 SET WS-EXPT-FOUND TO TRUE                        00050100
050200             END-IF                                               00050200
050300     END-READ.                                                    00050300
050400                                                                  00050400
050500 190-REPORT-NO-EXPERIMENT.                                        00050500
050600     MOVE WS-PARM-EXPT-ID TO ERR-MSG-EXPT-ID.                     00050600
050700     WRITE ALLOC-REPORT-RECORD FROM ERR-MSG-NO-EXPERIMENT         00050700
050800         AFTER PAGE.                                              00050800
050900                                                                  00050900
051000 705-LOAD-VARIANT-TABLE.                                          00051000
051100     READ VARIANT-FILE                                            00051100
051200         AT END                                                   00051200
051300             MOVE 'Y' TO WS-VARNT-EOF                             00051300
051400         NOT AT END                                               00051400
051500             IF VARN-EXPT-ID = WS-PARM-EXPT-ID                    00051500
051600                 ADD +1 TO WS-VARIANT-COUNT                       00051600
051700                 SET AV-IX TO WS-VARIANT-COUNT                    00051700
051800                 MOVE VARN-ID          TO AV-VARIANT-ID (AV-IX)   00051800
051900                 MOVE VARN-NAME        TO AV-VARIANT-NAME (AV-IX) 00051900
052000                 MOVE VARN-IS-CONTROL  TO AV-IS-CONTROL (AV-IX)   00052000
052100                 MOVE 0 TO AV-T-SESSIONS (AV-IX)                  00052100
052200                 MOVE 0 TO AV-T-IMPRESSIONS (AV-IX)               00052200
052300                 MOVE 0 TO AV-T-CLICKS (AV-IX)                    00052300
052400                 MOVE 0 TO AV-T-REVENUE (AV-IX)                   00052400
052500             END-IF                                               00052500
052600     END-READ.                                                    00052600
052700                                                                  00052700
052800*    WINDOW DEFAULTS TO 14 DAYS.  AFTER THE FIRST AGGREGATION PASS00052800
052900*    IF THE THINNEST CELL (NOT THE TOTAL) HAS NOT CLEARED THE     00052900
053000*    MINIMUM-IMPRESSION FLOOR AND THE WINDOW IS STILL BELOW THE   00053000
053100*    30-DAY CEILING, RE-AGGREGATE ONCE MORE WITH THE WIDE WINDOW -00053100
053200*    AB-0233.  IF THE WIDE WINDOW STILL DOES NOT CLEAR THE FLOOR, 00053200
053300*    THE RUN PROCEEDS ANYWAY WITH USED-FALLBACK SET TO 'Y' - THE  00053300
053400*    POSTERIORS ARE THEN DOMINATED BY THE PRIOR, WHICH IS CORRECT.00053400
053500 200-DECIDE-WINDOW.                                               00053500
053600     MOVE WS-DEFAULT-WINDOW-DAYS TO WS-WINDOW-DAYS.               00053600
053700     PERFORM 300-AGGREGATE-WINDOW THRU 300-EXIT.                  00053700
053800     PERFORM 330-FIND-MIN-IMPRESSIONS.                            00053800
053900     IF WS-MIN-CELL-IMPRESS < WS-MIN-IMPRESSIONS                  00053900
054000             AND WS-WINDOW-DAYS < WS-MAX-WINDOW-DAYS              00054000
054100         MOVE WS-MAX-WINDOW-DAYS TO WS-WINDOW-DAYS                00054100
054200         PERFORM 300-AGGREGATE-WINDOW THRU 300-EXIT               00054200
054300         PERFORM 330-FIND-MIN-IMPRESSIONS                         00054300
054400     END-IF.                                                      00054400
054500     IF WS-MIN-CELL-IMPRESS < WS-MIN-IMPRESSIONS                  00054500
054600         MOVE 'Y' TO WS-USED-FALLBACK                             00054600
054700     END-IF.                                                      00054700
054800                                                                  00054800
054900*    ONE CONTROLLED PASS OF THE DAILY-METRICS FILE PER WINDOW TRY 00054900
055000*    THE FILE IS RE-OPENED SO THE SAME GENERATION CAN BE READ TWIC00055000
055100*    WHEN AB-0233's FALLBACK WINDOW FIRES.                        00055100
055200 300-AGGREGATE-WINDOW.                                            00055200
055300     PERFORM 310-RESET-VARIANT-TOTALS                             00055300
055400             VARYING AV-IX FROM 1 BY 1                            00055400
055500                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00055500
055600     COMPUTE WS-WINDOW-START-JULIAN =                             00055600
055700             WS-RUN-DATE-JULIAN - WS-WINDOW-DAYS.                 00055700
055800     CLOSE DAILY-METRICS-FILE.                                    00055800
055900     OPEN INPUT DAILY-METRICS-FILE.                               00055900
056000     MOVE 'N' TO WS-DAILY-EOF.                                    00056000
056100     PERFORM 315-READ-DAILY-METRICS.                              00056100
056200     PERFORM 311-ACCUMULATE-VARIANT-TOTALS                        00056200
056300             UNTIL WS-DAILY-EOF = 'Y'.                            00056300
056400 300-EXIT.                                                        00056400
056500     EXIT.                                                        00056500
056600                                                                  00056600
056700 310-RESET-VARIANT-TOTALS.                                        00056700
056800     MOVE 0 TO AV-T-SESSIONS (AV-IX).                             00056800
056900     MOVE 0 TO AV-T-IMPRESSIONS (AV-IX).                          00056900
057000     MOVE 0 TO AV-T-CLICKS (AV-IX).                               00057000
057100     MOVE 0 TO AV-T-REVENUE (AV-IX).                              00057100
057200                                                                  00057200
057300 315-READ-DAILY-METRICS.                                          00057300
057400     READ DAILY-METRICS-FILE                                      00057400
057500         AT END                                                   00057500
057600             MOVE 'Y' TO WS-DAILY-EOF                             00057600
057700     END-READ.                                                    00057700
057800                                                                  00057800
057900*    FINDS THE TABLE SLOT FOR DM-VARIANT-ID AND FOLDS THE DAILY RO00057900
058000*    IN IF THE ROW'S JULIAN DAY FALLS ON OR AFTER THE WINDOW START00058000
058100*    AND STRICTLY BEFORE TODAY.  ROWS FOR CELLS NOT IN THIS       00058100
058200*    EXPERIMENT'S TABLE (OR OUTSIDE THE WINDOW) ARE SKIPPED.      00058200
058300 311-ACCUMULATE-VARIANT-TOTALS.                                   00058300
058400     PERFORM 312-FIND-VARIANT-SLOT.                               00058400
058500     IF AV-IX NOT = 0                                             00058500
058600         MOVE DM-METRIC-DATE TO WS-JD-DATE-IN                     00058600
058700         PERFORM 950-COMPUTE-JULIAN-DAY                           00058700
058800         IF WS-JD-RESULT >= WS-WINDOW-START-JULIAN                00058800
058900                 AND WS-JD-RESULT < WS-RUN-DATE-JULIAN            00058900
059000             ADD DM-SESSIONS    TO AV-T-SESSIONS (AV-IX)          00059000
059100             ADD DM-IMPRESSIONS TO AV-T-IMPRESSIONS (AV-IX)       00059100
059200             ADD DM-CLICKS      TO AV-T-CLICKS (AV-IX)            00059200
059300             ADD DM-REVENUE     TO AV-T-REVENUE (AV-IX)           00059300
059400         END-IF                                                   00059400
059500     END-IF.                                                      00059500
059600     PERFORM 315-READ-DAILY-METRICS.                              00059600
059700                                                                  00059700
059800 312-FIND-VARIANT-SLOT.                                           00059800
059900     SET AV-SX TO 1.                                              00059900
060000     SEARCH WS-VARIANT-ENTRY VARYING AV-SX                        00060000
060100         AT END SET AV-IX TO 0                                    00060100
060200         WHEN AV-VARIANT-ID (AV-SX) = DM-VARIANT-ID               00060200
060300             SET AV-IX TO AV-SX                                   00060300
060400     END-SEARCH.                                                  00060400
060500                                                                  00060500
060600 320-COMPUTE-RATES.                                               00060600
060700*    CTR, RPS, RPM AND THE WILSON CI PER CELL - DEFAULTS TO ZERO  00060700
060800*    WHEN THE DENOMINATOR IS ZERO, SO A BRAND-NEW CELL WITH NO    00060800
060900*    IMPRESSIONS YET DOES NOT BLOW UP THE RUN.                    00060900
061000     IF AV-T-IMPRESSIONS (AV-IX) = 0                              00061000
061100         MOVE 0 TO AV-CTR (AV-IX)                                 00061100
061200         MOVE 0 TO AV-CTR-CI-LOWER (AV-IX)                        00061200
061300         MOVE 0 TO AV-CTR-CI-UPPER (AV-IX)                        00061300
061400         MOVE 0 TO AV-RPM (AV-IX)                                 00061400
061500     ELSE                                                         00061500
061600         COMPUTE AV-CTR (AV-IX) ROUNDED =                         00061600
061700                 AV-T-CLICKS (AV-IX) / AV-T-IMPRESSIONS (AV-IX)   00061700
061800         COMPUTE AV-RPM (AV-IX) ROUNDED =                         00061800
061900                 AV-T-REVENUE (AV-IX) / AV-T-IMPRESSIONS (AV-IX)  00061900
062000                 * 1000                                           00062000
062100         PERFORM 400-COMPUTE-WILSON-CI THRU 400-EXIT              00062100
062200     END-IF.                                                      00062200
062300     IF AV-T-SESSIONS (AV-IX) = 0                                 00062300
062400         MOVE 0 TO AV-RPS (AV-IX)                                 00062400
062500     ELSE                                                         00062500
062600         COMPUTE AV-RPS (AV-IX) ROUNDED =                         00062600
062700                 AV-T-REVENUE (AV-IX) / AV-T-SESSIONS (AV-IX)     00062700
062800     END-IF.                                                      00062800
062900     COMPUTE AV-BETA-ALPHA (AV-IX) =                              00062900
063000             WS-PRIOR-ALPHA + AV-T-CLICKS (AV-IX).                00063000
063100     COMPUTE AV-BETA-BETA (AV-IX) =                               00063100
063200             WS-PRIOR-BETA + AV-T-IMPRESSIONS (AV-IX)             00063200
063300                 - AV-T-CLICKS (AV-IX).                           00063300
063400                                                                  00063400
063500 330-FIND-MIN-IMPRESSIONS.                                        00063500
063600     MOVE AV-T-IMPRESSIONS (1) TO WS-MIN-CELL-IMPRESS.            00063600
063700     PERFORM 331-TEST-ONE-MIN-IMPRESSIONS                         00063700
063800             VARYING AV-IX FROM 2 BY 1                            00063800
063900                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00063900
064000                                                                  00064000
064100 331-TEST-ONE-MIN-IMPRESSIONS.                                    00064100
064200     IF AV-T-IMPRESSIONS (AV-IX) < WS-MIN-CELL-IMPRESS            00064200
064300         MOVE AV-T-IMPRESSIONS (AV-IX) TO WS-MIN-CELL-IMPRESS     00064300
064400     END-IF.                                                      00064400
064500                                                                  00064500
064600*    WILSON SCORE INTERVAL, Z = 1.96 (95 PERCENT), PER THE FORMULA00064600
064700*    THAT REPLACED THE OLD NORMAL-APPROXIMATION CI UNDER AB-0288. 00064700
064800*    BOUNDS ARE HELD TO [0,1] AND ROUNDED TO SIX DECIMALS.        00064800
064900 400-COMPUTE-WILSON-CI.                                           00064900
065000     MOVE AV-T-IMPRESSIONS (AV-IX) TO WS-W-N.                     00065000
065100     COMPUTE WS-W-P ROUNDED =                                     00065100
065200             AV-T-CLICKS (AV-IX) / WS-W-N.                        00065200
065300     COMPUTE WS-W-DENOM ROUNDED = 1 + (WS-WILSON-ZSQ / WS-W-N).   00065300
065400     COMPUTE WS-W-CENTER ROUNDED =                                00065400
065500             (WS-W-P + (WS-WILSON-ZSQ / (2 * WS-W-N))) / WS-W-DENO00065500
065600     COMPUTE WS-W-VARTERM ROUNDED =                               00065600
065700             ((WS-W-P * (1 - WS-W-P)) / WS-W-N)                   00065700
065800                 + (WS-WILSON-ZSQ / (4 * WS-W-N * WS-W-N)).       00065800
065900     MOVE WS-W-VARTERM TO WS-SQRT-INPUT.                          00065900
066000     PERFORM 900-SQUARE-ROOT.                                     00066000
066100     COMPUTE WS-W-MARGIN ROUNDED =                                00066100
066200             (WS-WILSON-Z / WS-W-DENOM) * WS-SQRT-RESULT.         00066200
066300     COMPUTE AV-CTR-CI-LOWER (AV-IX) ROUNDED =                    00066300
066400             WS-W-CENTER - WS-W-MARGIN.                           00066400
066500     COMPUTE AV-CTR-CI-UPPER (AV-IX) ROUNDED =                    00066500
066600             WS-W-CENTER + WS-W-MARGIN.                           00066600
066700     IF AV-CTR-CI-LOWER (AV-IX) < 0                               00066700
066800         MOVE 0 TO AV-CTR-CI-LOWER (AV-IX)                        00066800
066900     END-IF.                                                      00066900
067000     IF AV-CTR-CI-UPPER (AV-IX) > 1                               00067000
067100         MOVE 1 TO AV-CTR-CI-UPPER (AV-IX)                        00067100
067200     END-IF.                                                      00067200
067300 400-EXIT.                                                        00067300
067400     EXIT.                                                        00067400
067500                                                                  00067500
067600*    NEWTON'S-METHOD SQUARE ROOT - EIGHT ITERATIONS OF X(N+1) =   00067600
067700*    (X(N) + INPUT/X(N)) / 2 IS MORE THAN ENOUGH PRECISION FOR A  00067700
067800*    SIX-DECIMAL CI AND AVOIDS THE INTRINSIC FUNCTION THIS SHOP'S 00067800
067900*    COMPILER LEVEL DOES NOT CARRY.  SHARED BY THE WILSON CI AND B00067900
068000*    THE JULIAN-DAY HELPER'S OWN INTEGER DIVISION WORK.           00068000
068100 900-SQUARE-ROOT.                                                 00068100
068200     IF WS-SQRT-INPUT <= 0                                        00068200
068300         MOVE 0 TO WS-SQRT-RESULT                                 00068300
068400     ELSE                                                         00068400
068500         COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2.               00068500
068600         IF WS-SQRT-GUESS = 0                                     00068600
068700             MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS                  00068700
068800         END-IF                                                   00068800
068900         MOVE 0 TO WS-SQRT-ITER                                   00068900
069000         PERFORM 901-SQRT-ITERATE                                 00069000
069100                 VARYING WS-SQRT-ITER FROM 1 BY 1                 00069100
069200                     UNTIL WS-SQRT-ITER > 8                       00069200
069300         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                     00069300
069400     END-IF.                                                      00069400
069500                                                                  00069500
069600 901-SQRT-ITERATE.                                                00069600
069700     COMPUTE WS-SQRT-GUESS ROUNDED =                              00069700
069800             (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 200069800
069900                                                                  00069900
070000*    FLIEGEL AND VAN FLANDERN'S INTEGER JULIAN-DAY-NUMBER FORMULA,00070000
070100*    WORKED OUT AS A CHAIN OF TRUNCATING COMPUTES (COBOL COMPUTE  00070100
070200*    TRUNCATES TOWARD ZERO WITHOUT ROUNDED, WHICH IS EXACTLY THE  00070200
070300*    INTEGER DIVISION THE FORMULA CALLS FOR) SINCE THE SHOP       00070300
070400*    COMPILER HAS NO INTRINSIC FUNCTION LIBRARY.  CALLER MOVES A  00070400
070500*    9(08) YYYYMMDD VALUE INTO WS-JD-DATE-IN; THE DAY NUMBER COMES00070500
070600*    BACK IN WS-JD-RESULT.                                        00070600
070700 950-COMPUTE-JULIAN-DAY.                                          00070700
070800     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.                      00070800
070900     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.               00070900
071000     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.             00071000
071100     COMPUTE WS-JD-RESULT =                                       00071100
071200             WS-JD-DD                                             00071200
071300             + (((153 * WS-JD-M) + 2) / 5)                        00071300
071400             + (365 * WS-JD-Y)                                    00071400
071500             + (WS-JD-Y / 4)                                      00071500
071600             - (WS-JD-Y / 100)                                    00071600
071700             + (WS-JD-Y / 400)                                    00071700
071800             - 32045.                                             00071800
071900                                                                  00071900
072000*    DETERMINISTIC SEED - A SHOP WEIGHTED-CHECKSUM OVER           00072000
072100*    "EXPERIMENT-ID_YYYY-MM-DD" SUBSTITUTING FOR A CRYPTOGRAPHIC  00072100
072200*    HASH, PER THE ALGORITHM SUBSTITUTION AGREED WITH THE BUSINESS00072200
072300*    (OUR COMPILER HAS NO HASHING INTRINSIC).  THE ROLLING-HASH   00072300
072400*    STEP IS SEED = (SEED * 31 + CHAR-CODE) MOD 2**32, CARRIED IN 00072400
072500*    A PIC 9(18) ACCUMULATOR SO THE MULTIPLY NEVER OVERFLOWS      00072500
072600*    BEFORE THE REMAINDER REDUCTION.                              00072600
072700 500-BUILD-SEED.                                                  00072700
072800     MOVE SPACES TO WS-SEED-TEXT.                                 00072800
072900     STRING WS-PARM-EXPT-ID DELIMITED BY SPACE                    00072900
073000             '_' DELIMITED BY SIZE                                00073000
073100             WS-RD-YYYY DELIMITED BY SIZE                         00073100
073200             '-' DELIMITED BY SIZE                                00073200
073300             WS-RD-MM DELIMITED BY SIZE                           00073300
073400             '-' DELIMITED BY SIZE                                00073400
073500             WS-RD-DD DELIMITED BY SIZE                           00073500
073600         INTO WS-SEED-TEXT                                        00073600
073700         WITH POINTER WS-SEED-TEXT-LEN.                           00073700
073800     COMPUTE WS-SEED-TEXT-LEN = WS-SEED-TEXT-LEN - 1.             00073800
073900     MOVE 0 TO WS-SEED-ACCUM.                                     00073900
074000     MOVE 1 TO WS-SUB.                                            00074000
074100     PERFORM 510-HASH-CHARACTER                                   00074100
074200             VARYING WS-SUB FROM 1 BY 1                           00074200
074300                 UNTIL WS-SUB > WS-SEED-TEXT-LEN.                 00074300
074400     MOVE WS-SEED-ACCUM TO WS-SEED-VALUE.                         00074400
074500     MOVE WS-SEED-VALUE TO WS-RNG-SEED.                           00074500
074600     IF WS-RNG-SEED = 0                                           00074600
074700         MOVE 1 TO WS-RNG-SEED                                    00074700
074800     END-IF.                                                      00074800
074900 500-EXIT.                                                        00074900
075000     EXIT.                                                        00075000
075100                                                                  00075100
075200*    LOOKS UP THE PRINTABLE-ASCII CODE FOR ONE CHARACTER OF THE   00075200
075300*    SEED TEXT AGAINST WS-ASCII-TABLE (SEARCH VARYING, SAME IDIOM 00075300
075400*    AS METRXBAT'S CELL-NAME LOOKUP) AND FOLDS IT INTO THE ROLLING00075400
075500*    CHECKSUM.  SPACES AND ANY CHARACTER OUTSIDE THE TABLE HASH AS00075500
075600*    ZERO RATHER THAN BREAKING THE RUN.                           00075600
075700 510-HASH-CHARACTER.                                              00075700
075800     MOVE WS-SEED-TEXT (WS-SUB:1) TO WS-CHAR-WORK.                00075800
075900     MOVE 0 TO WS-CHAR-CODE.                                      00075900
076000     SET AT-SX TO 1.                                              00076000
076100     SEARCH WS-ASCII-ENTRY VARYING AT-SX                          00076100
076200         AT END                                                   00076200
076300             MOVE 0 TO WS-CHAR-CODE                               00076300
076400         WHEN WS-ASCII-ENTRY (AT-SX) = WS-CHAR-WORK               00076400
076500             SET WS-CHAR-CODE TO AT-SX                            00076500
076600     END-SEARCH.                                                  00076600
076700     COMPUTE WS-SEED-ACCUM = (WS-SEED-ACCUM * 31) + WS-CHAR-CODE. 00076700
076800     DIVIDE WS-SEED-ACCUM BY 4294967296 GIVING WS-SUB2            00076800
076900             REMAINDER WS-SEED-ACCUM.                             00076900
077000                                                                  00077000
077100*    THOMPSON SAMPLING MONTE-CARLO SIMULATION.  FOR EACH OF       00077100
077200*    WS-N-SAMPLES ITERATIONS, DRAW ONE THETA FROM EVERY CELL'S    00077200
077300*    BETA(ALPHA,BETA) POSTERIOR AND CREDIT A WIN TO THE HIGHEST   00077300
077400*    DRAW.  A ZERO-IMPRESSION EXPERIMENT SKIPS THE SIMULATION     00077400
077500*    ENTIRELY AND ALLOCATES EVENLY ACROSS ALL CELLS INSTEAD.      00077500
077600 600-RUN-SIMULATION.                                              00077600
077700     PERFORM 601-RESET-WIN-COUNT                                  00077700
077800             VARYING AV-IX FROM 1 BY 1                            00077800
077900                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00077900
078000     PERFORM 602-SUM-IMPRESSIONS                                  00078000
078100             VARYING AV-IX FROM 1 BY 1                            00078100
078200                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00078200
078300     IF NUM-TOTAL-IMPRESSIONS = 0                                 00078300
078400         PERFORM 660-ALLOCATE-UNIFORM                             00078400
078500                 VARYING AV-IX FROM 1 BY 1                        00078500
078600                     UNTIL AV-IX > WS-VARIANT-COUNT               00078600
078700     ELSE                                                         00078700
078800         PERFORM 605-RUN-ONE-ITERATION                            00078800
078900                 VARYING WS-SAMPLE-SUB FROM 1 BY 1                00078900
079000                     UNTIL WS-SAMPLE-SUB > WS-N-SAMPLES           00079000
079100         PERFORM 670-COMPUTE-ALLOC-PCT                            00079100
079200                 VARYING AV-IX FROM 1 BY 1                        00079200
079300                     UNTIL AV-IX > WS-VARIANT-COUNT               00079300
079400     END-IF.                                                      00079400
079500 600-EXIT.                                                        00079500
079600     EXIT.                                                        00079600
079700                                                                  00079700
079800 601-RESET-WIN-COUNT.                                             00079800
079900     MOVE 0 TO AV-WIN-COUNT (AV-IX).                              00079900
080000                                                                  00080000
080100 602-SUM-IMPRESSIONS.                                             00080100
080200     IF AV-IX = 1                                                 00080200
080300         MOVE 0 TO NUM-TOTAL-IMPRESSIONS                          00080300
080400     END-IF.                                                      00080400
080500     ADD AV-T-IMPRESSIONS (AV-IX) TO NUM-TOTAL-IMPRESSIONS.       00080500
080600                                                                  00080600
080700 605-RUN-ONE-ITERATION.                                           00080700
080800     MOVE -1 TO WS-BEST-THETA.                                    00080800
080900     MOVE 0 TO WS-BEST-IX.                                        00080900
081000     PERFORM 606-DRAW-ONE-CELL-THETA                              00081000
081100             VARYING AV-IX FROM 1 BY 1                            00081100
081200                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00081200
081300     ADD +1 TO AV-WIN-COUNT (WS-BEST-IX).                         00081300
081400                                                                  00081400
081500 606-DRAW-ONE-CELL-THETA.                                         00081500
081600     MOVE AV-BETA-ALPHA (AV-IX) TO WS-GAMMA-SHAPE.                00081600
081700     PERFORM 630-DRAW-GAMMA-DEVIATE.                              00081700
081800     MOVE WS-GAMMA-DRAW TO WS-THETA-ALPHA.                        00081800
081900     MOVE AV-BETA-BETA (AV-IX) TO WS-GAMMA-SHAPE.                 00081900
082000     PERFORM 630-DRAW-GAMMA-DEVIATE.                              00082000
082100     MOVE WS-GAMMA-DRAW TO WS-THETA-BETA.                         00082100
082200     IF (WS-THETA-ALPHA + WS-THETA-BETA) = 0                      00082200
082300         MOVE 0 TO WS-THETA                                       00082300
082400     ELSE                                                         00082400
082500         COMPUTE WS-THETA ROUNDED =                               00082500
082600                 WS-THETA-ALPHA / (WS-THETA-ALPHA + WS-THETA-BETA)00082600
082700     END-IF.                                                      00082700
082800     IF WS-THETA > WS-BEST-THETA                                  00082800
082900         MOVE WS-THETA TO WS-BEST-THETA                           00082900
083000         MOVE AV-IX TO WS-BEST-IX                                 00083000
083100     END-IF.                                                      00083100
083200                                                                  00083200
083300*    PARK-MILLER MINIMAL-STANDARD GENERATOR - SEED = (SEED * A)   00083300
083400*    MOD M, RETURNED AS A UNIFORM DRAW ON (0,1).  CARRYING THE    00083400
083500*    PRODUCT IN A PIC 9(18) FIELD AVOIDS THE SPLIT-MULTIPLY       00083500
083600*    SCHUMACHER APPROACH SOME SHOPS USE ON 31-BIT MACHINES - THIS 00083600
083700*    SHOP'S 370 WORD SIZE HANDLES THE FULL PRODUCT DIRECTLY.      00083700
083800 610-DRAW-UNIFORM.                                                00083800
083900     COMPUTE WS-RNG-PRODUCT =                                     00083900
084000             WS-RNG-SEED * WS-RNG-MULTIPLIER.                     00084000
084100     DIVIDE WS-RNG-PRODUCT BY WS-RNG-MODULUS                      00084100
084200             GIVING WS-SUB2                                       00084200
084300             REMAINDER WS-RNG-SEED.                               00084300
084400     IF WS-RNG-SEED = 0                                           00084400
084500         MOVE 1 TO WS-RNG-SEED                                    00084500
084600     END-IF.                                                      00084600
084700     COMPUTE WS-UNIFORM-DRAW ROUNDED =                            00084700
084800             WS-RNG-SEED / WS-RNG-MODULUS.                        00084800
084900                                                                  00084900
085000*    IRWIN-HALL NORMAL-DEVIATE APPROXIMATION - SUM OF TWELVE      00085000
085100*    UNIFORM(0,1) DRAWS LESS SIX HAS MEAN ZERO, VARIANCE ONE, AND 00085100
085200*    IS CLOSE ENOUGH TO NORMAL FOR A GAMMA-SHAPE APPROXIMATION.   00085200
085300 620-DRAW-NORMAL-DEVIATE.                                         00085300
085400     MOVE 0 TO WS-UNIFORM-SUM.                                    00085400
085500     PERFORM 621-ADD-ONE-UNIFORM                                  00085500
085600             VARYING WS-UNIFORM-COUNT FROM 1 BY 1                 00085600
085700                 UNTIL WS-UNIFORM-COUNT > 12.                     00085700
085800     COMPUTE WS-NORMAL-DEVIATE = WS-UNIFORM-SUM - 6.              00085800
085900                                                                  00085900
086000 621-ADD-ONE-UNIFORM.                                             00086000
086100     PERFORM 610-DRAW-UNIFORM.                                    00086100
086200     ADD WS-UNIFORM-DRAW TO WS-UNIFORM-SUM.                       00086200
086300                                                                  00086300
086400*    WILSON-HILFERTY APPROXIMATION OF A GAMMA(SHAPE,1) DEVIATE OFF00086400
086500*    A STANDARD NORMAL DRAW - GAMMA = SHAPE * (1 - 1/(9*SHAPE) +  00086500
086600*    Z/SQRT(9*SHAPE)) CUBED.  ACCURATE ENOUGH FOR THE SHAPE       00086600
086700*    PARAMETERS (ALWAYS >= 1) THAT THIS RUN'S POSTERIOR EVER      00086700
086800*    PRODUCES.  A NEGATIVE CUBE ROOT BASE (A RARE LOW-SHAPE, LOW-Z00086800
086900*    COMBINATION) IS FLOORED TO A SMALL POSITIVE NUMBER RATHER THA00086900
087000*    LET THE ALLOCATION RUN PRODUCE A NEGATIVE THETA.             00087000
087100 630-DRAW-GAMMA-DEVIATE.                                          00087100
087200     PERFORM 620-DRAW-NORMAL-DEVIATE.                             00087200
087300     COMPUTE WS-GAMMA-D = 9 * WS-GAMMA-SHAPE.                     00087300
087400     MOVE WS-GAMMA-D TO WS-SQRT-INPUT.                            00087400
087500     PERFORM 900-SQUARE-ROOT.                                     00087500
087600     COMPUTE WS-GAMMA-C ROUNDED =                                 00087600
087700             1 - (1 / WS-GAMMA-D)                                 00087700
087800                 + (WS-NORMAL-DEVIATE / WS-SQRT-RESULT).          00087800
087900     IF WS-GAMMA-C < 0.050000                                     00087900
088000         MOVE 0.050000 TO WS-GAMMA-C                              00088000
088100     END-IF.                                                      00088100
088200     COMPUTE WS-GAMMA-INNER = WS-GAMMA-C * WS-GAMMA-C * WS-GAMMA-C00088200
088300     COMPUTE WS-GAMMA-DRAW ROUNDED = WS-GAMMA-SHAPE * WS-GAMMA-INN00088300
088400     IF WS-GAMMA-DRAW < 0                                         00088400
088500         MOVE 0 TO WS-GAMMA-DRAW                                  00088500
088600     END-IF.                                                      00088600
088700                                                                  00088700
088800*    THE BETA(ALPHA,BETA) DRAW ITSELF IS THE RATIO OF TWO         00088800
088900*    INDEPENDENT GAMMA DRAWS - GAMMA(ALPHA) / (GAMMA(ALPHA) +     00088900
089000*    GAMMA(BETA)) - WORKED OUT INLINE IN 606-DRAW-ONE-CELL-THETA  00089000
089100*    ABOVE.  THIS PARAGRAPH IS KEPT FOR THE TIMES A CALLER NEEDS A00089100
089200*    STANDALONE BETA DRAW WITHOUT THE WIN-COUNTING LOGIC AROUND IT00089200
089300 640-DRAW-BETA-DEVIATE.                                           00089300
089400     MOVE AV-BETA-ALPHA (AV-IX) TO WS-GAMMA-SHAPE.                00089400
089500     PERFORM 630-DRAW-GAMMA-DEVIATE.                              00089500
089600     MOVE WS-GAMMA-DRAW TO WS-THETA-ALPHA.                        00089600
089700     MOVE AV-BETA-BETA (AV-IX) TO WS-GAMMA-SHAPE.                 00089700
089800     PERFORM 630-DRAW-GAMMA-DEVIATE.                              00089800
089900     MOVE WS-GAMMA-DRAW TO WS-THETA-BETA.                         00089900
090000     IF (WS-THETA-ALPHA + WS-THETA-BETA) = 0                      00090000
090100         MOVE 0 TO WS-THETA                                       00090100
090200     ELSE                                                         00090200
090300         COMPUTE WS-THETA ROUNDED =                               00090300
090400                 WS-THETA-ALPHA / (WS-THETA-ALPHA + WS-THETA-BETA)00090400
090500     END-IF.                                                      00090500
090600                                                                  00090600
090700 660-ALLOCATE-UNIFORM.                                            00090700
090800     COMPUTE AV-ALLOC-PCT (AV-IX) ROUNDED = 100 / WS-VARIANT-COUNT00090800
090900                                                                  00090900
091000 670-COMPUTE-ALLOC-PCT.                                           00091000
091100     COMPUTE AV-ALLOC-PCT (AV-IX) ROUNDED =                       00091100
091200             (AV-WIN-COUNT (AV-IX) / WS-N-SAMPLES) * 100.         00091200
091300                                                                  00091300
091400*    ROUNDING THE PER-CELL ALLOCATION TO TWO DECIMALS CAN LEAVE TH00091400
091500*    TOTAL A FEW HUNDREDTHS SHORT OF OR OVER 100.00 - AB-0531.  TH00091500
091600*    SHORTFALL OR OVERAGE IS POSTED ENTIRELY AGAINST WHICHEVER CEL00091600
091700*    GOT THE LARGEST SHARE, SO THE PRINTED FOOTER ALWAYS FOOTS TO 00091700
091800*    AN EXACT 100.00.                                             00091800
091900 650-RECONCILE-ALLOC-TOTAL.                                       00091900
092000     MOVE 0 TO WS-ALLOC-TOTAL.                                    00092000
092100     MOVE 0 TO WS-MAX-ALLOC-PCT.                                  00092100
092200     MOVE 1 TO WS-MAX-ALLOC-IX.                                   00092200
092300     PERFORM 651-ACCUM-ONE-ALLOC-PCT                              00092300
092400             VARYING AV-IX FROM 1 BY 1                            00092400
092500                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00092500
092600     COMPUTE WS-ALLOC-DIFF ROUNDED = 100 - WS-ALLOC-TOTAL.        00092600
092700     IF WS-ALLOC-DIFF NOT = 0                                     00092700
092800         COMPUTE AV-ALLOC-PCT (WS-MAX-ALLOC-IX) =                 00092800
092900                 AV-ALLOC-PCT (WS-MAX-ALLOC-IX) + WS-ALLOC-DIFF   00092900
093000     END-IF.                                                      00093000
093100                                                                  00093100
093200 651-ACCUM-ONE-ALLOC-PCT.                                         00093200
093300     ADD AV-ALLOC-PCT (AV-IX) TO WS-ALLOC-TOTAL.                  00093300
093400     IF AV-ALLOC-PCT (AV-IX) > WS-MAX-ALLOC-PCT                   00093400
093500         MOVE AV-ALLOC-PCT (AV-IX) TO WS-MAX-ALLOC-PCT            00093500
093600         MOVE AV-IX TO WS-MAX-ALLOC-IX                            00093600
093700     END-IF.                                                      00093700
093800                                                                  00093800
093900*    SIMPLE INSERTION SORT, CONTROL CELL FIRST THEN DESCENDING    00093900
094000*    ALLOCATION PERCENTAGE, THE ORDER THE REPORT IS PRINTED IN.   00094000
094100*    THE TABLE IS NEVER MORE THAN 50 ENTRIES SO AN O(N-SQUARED)   00094100
094200*    SORT IS FREE - SAME TECHNIQUE AS THE DETAIL TABLE SORT IN    00094200
094300*    METRXBAT.                                                    00094300
094400 765-SORT-VARIANT-TABLE.                                          00094400
094500     MOVE WS-VARIANT-COUNT TO WS-SUB.                             00094500
094600     PERFORM 766-SIFT-ONE-STEP UNTIL WS-SUB < 2.                  00094600
094700                                                                  00094700
094800 766-SIFT-ONE-STEP.                                               00094800
094900     SET AV-IX TO WS-SUB.                                         00094900
095000     COMPUTE WS-SUB2 = WS-SUB - 1.                                00095000
095100     SET AV-SX TO WS-SUB2.                                        00095100
095200     IF (AV-IS-CONTROL (AV-IX) = 'Y' AND AV-IS-CONTROL (AV-SX) = '00095200
095300             OR (AV-IS-CONTROL (AV-IX) = AV-IS-CONTROL (AV-SX) AND00095300
095400                 AV-ALLOC-PCT (AV-IX) > AV-ALLOC-PCT (AV-SX))     00095400
095500         MOVE AV-VARIANT-ID (AV-IX)      TO SW-VARIANT-ID         00095500
095600         MOVE AV-VARIANT-NAME (AV-IX)    TO SW-VARIANT-NAME       00095600
095700         MOVE AV-IS-CONTROL (AV-IX)      TO SW-IS-CONTROL         00095700
095800         MOVE AV-T-SESSIONS (AV-IX)      TO SW-T-SESSIONS         00095800
095900         MOVE AV-T-IMPRESSIONS (AV-IX)   TO SW-T-IMPRESSIONS      00095900
096000         MOVE AV-T-CLICKS (AV-IX)        TO SW-T-CLICKS           00096000
096100         MOVE AV-T-REVENUE (AV-IX)       TO SW-T-REVENUE          00096100
096200         MOVE AV-CTR (AV-IX)             TO SW-CTR                00096200
096300         MOVE AV-RPS (AV-IX)             TO SW-RPS                00096300
096400         MOVE AV-RPM (AV-IX)             TO SW-RPM                00096400
096500         MOVE AV-CTR-CI-LOWER (AV-IX)    TO SW-CTR-CI-LOWER       00096500
096600         MOVE AV-CTR-CI-UPPER (AV-IX)    TO SW-CTR-CI-UPPER       00096600
096700         MOVE AV-BETA-ALPHA (AV-IX)      TO SW-BETA-ALPHA         00096700
096800         MOVE AV-BETA-BETA (AV-IX)       TO SW-BETA-BETA          00096800
096900         MOVE AV-ALLOC-PCT (AV-IX)       TO SW-ALLOC-PCT          00096900
097000         MOVE AV-WIN-COUNT (AV-IX)       TO SW-WIN-COUNT          00097000
097100                                                                  00097100
097200         MOVE AV-VARIANT-ID (AV-SX)      TO AV-VARIANT-ID (AV-IX) 00097200
097300         MOVE AV-VARIANT-NAME (AV-SX)    TO AV-VARIANT-NAME (AV-IX00097300
097400         MOVE AV-IS-CONTROL (AV-SX)      TO AV-IS-CONTROL (AV-IX) 00097400
097500         MOVE AV-T-SESSIONS (AV-SX)      TO AV-T-SESSIONS (AV-IX) 00097500
097600         MOVE AV-T-IMPRESSIONS (AV-SX)   TO AV-T-IMPRESSIONS (AV-I00097600
097700         MOVE AV-T-CLICKS (AV-SX)        TO AV-T-CLICKS (AV-IX)   00097700
097800         MOVE AV-T-REVENUE (AV-SX)       TO AV-T-REVENUE (AV-IX)  00097800
097900         MOVE AV-CTR (AV-SX)             TO AV-CTR (AV-IX)        00097900
098000         MOVE AV-RPS (AV-SX)             TO AV-RPS (AV-IX)        00098000
098100         MOVE AV-RPM (AV-SX)             TO AV-RPM (AV-IX)        00098100
098200         MOVE AV-CTR-CI-LOWER (AV-SX)    TO AV-CTR-CI-LOWER (AV-IX00098200
098300         MOVE AV-CTR-CI-UPPER (AV-SX)    TO AV-CTR-CI-UPPER (AV-IX00098300
098400         MOVE AV-BETA-ALPHA (AV-SX)      TO AV-BETA-ALPHA (AV-IX) 00098400
098500         MOVE AV-BETA-BETA (AV-SX)       TO AV-BETA-BETA (AV-IX)  00098500
098600         MOVE AV-ALLOC-PCT (AV-SX)       TO AV-ALLOC-PCT (AV-IX)  00098600
098700         MOVE AV-WIN-COUNT (AV-SX)       TO AV-WIN-COUNT (AV-IX)  00098700
098800                                                                  00098800
098900         MOVE SW-VARIANT-ID              TO AV-VARIANT-ID (AV-SX) 00098900
099000         MOVE SW-VARIANT-NAME            TO AV-VARIANT-NAME (AV-SX00099000
099100         MOVE SW-IS-CONTROL              TO AV-IS-CONTROL (AV-SX) 00099100
099200         MOVE SW-T-SESSIONS              TO AV-T-SESSIONS (AV-SX) 00099200
099300         MOVE SW-T-IMPRESSIONS           TO AV-T-IMPRESSIONS (AV-S00099300
099400         MOVE SW-T-CLICKS                TO AV-T-CLICKS (AV-SX)   00099400
099500         MOVE SW-T-REVENUE               TO AV-T-REVENUE (AV-SX)  00099500
099600         MOVE SW-CTR                     TO AV-CTR (AV-SX)        00099600
099700         MOVE SW-RPS                     TO AV-RPS (AV-SX)        00099700
099800         MOVE SW-RPM                     TO AV-RPM (AV-SX)        00099800
099900         MOVE SW-CTR-CI-LOWER            TO AV-CTR-CI-LOWER (AV-SX00099900
100000         MOVE SW-CTR-CI-UPPER            TO AV-CTR-CI-UPPER (AV-SX00100000
100100         MOVE SW-BETA-ALPHA              TO AV-BETA-ALPHA (AV-SX) 00100100
100200         MOVE SW-BETA-BETA               TO AV-BETA-BETA (AV-SX)  00100200
100300         MOVE SW-ALLOC-PCT               TO AV-ALLOC-PCT (AV-SX)  00100300
100400         MOVE SW-WIN-COUNT               TO AV-WIN-COUNT (AV-SX)  00100400
100500         SUBTRACT 1 FROM WS-SUB                                   00100500
100600     ELSE                                                         00100600
100700         MOVE 1 TO WS-SUB                                         00100700
100800     END-IF.                                                      00100800
100900                                                                  00100900
101000 700-WRITE-ALLOC-HISTORY.                                         00101000
101100*    SAME GENERATED-KEY STYLE AS THE RAW-METRICS RAW-ID IN        00101100
101200*    METRXBAT - THE EXPERIMENT-ID, RUN DATE AND TIME-OF-DAY TOGETH00101200
101300*    ARE UNIQUE ENOUGH FOR AN AUDIT KEY ON A NIGHTLY BATCH.       00101300
101400     STRING WS-PARM-EXPT-ID DELIMITED BY SPACE                    00101400
101500             WS-RUN-DATE-DISPLAY DELIMITED BY SIZE                00101500
101600             CURRENT-HOUR DELIMITED BY SIZE                       00101600
101700             CURRENT-MINUTE DELIMITED BY SIZE                     00101700
101800             CURRENT-SECOND DELIMITED BY SIZE                     00101800
101900         INTO WS-HISTORY-ID.                                      00101900
102000     MOVE 'Y' TO WS-HIST-WRITE-OK.                                00102000
102100     SET AH-IS-HEADER TO TRUE.                                    00102100
102200     MOVE WS-HISTORY-ID         TO AH-HISTORY-ID.                 00102200
102300     MOVE WS-PARM-EXPT-ID       TO AH-EXPERIMENT-ID.              00102300
102400     MOVE WS-RUN-DATE-DISPLAY   TO AH-COMPUTED-DATE.              00102400
102500     MOVE WS-WINDOW-DAYS        TO AH-WINDOW-DAYS.                00102500
102600     MOVE 'THOMPSON-SAMPLING'   TO AH-ALGORITHM.                  00102600
102700     MOVE '1.0.0'               TO AH-ALGORITHM-VERSION.          00102700
102800     MOVE WS-SEED-VALUE         TO AH-SEED.                       00102800
102900     MOVE WS-USED-FALLBACK      TO AH-USED-FALLBACK.              00102900
103000     MOVE NUM-TOTAL-IMPRESSIONS TO AH-TOTAL-IMPRESSIONS.          00103000
103100     MOVE NUM-TOTAL-CLICKS      TO AH-TOTAL-CLICKS.               00103100
103200     WRITE ALC-HISTORY-RECORD FROM AH-RECORD.                     00103200
103300     IF WS-HIST-STATUS NOT = '00'                                 00103300
103400         MOVE 'N' TO WS-HIST-WRITE-OK                             00103400
103500     END-IF.                                                      00103500
103600     PERFORM 710-WRITE-ONE-HIST-DETAIL                            00103600
103700             VARYING AV-IX FROM 1 BY 1                            00103700
103800                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00103800
103900*    A HISTORY WRITE FAILURE DOES NOT STOP THE RUN - AB-0371 - THE00103900
104000*    REPORT IS STILL PRODUCED FROM THE IN-MEMORY TABLE EITHER WAY.00104000
104100     IF WS-HIST-WRITE-OK = 'N'                                    00104100
104200         DISPLAY 'WARNING - ALLOC-HISTORY WRITE FAILED, RC: '     00104200
104300                 WS-HIST-STATUS                                   00104300
104400     END-IF.                                                      00104400
104500                                                                  00104500
104600 710-WRITE-ONE-HIST-DETAIL.                                       00104600
104700     SET AH-IS-DETAIL TO TRUE.                                    00104700
104800     MOVE AV-VARIANT-NAME (AV-IX)  TO AH-D-VARIANT-NAME.          00104800
104900     MOVE AV-IS-CONTROL (AV-IX)    TO AH-D-IS-CONTROL.            00104900
105000     MOVE AV-ALLOC-PCT (AV-IX)     TO AH-D-ALLOC-PCT.             00105000
105100     MOVE AV-T-IMPRESSIONS (AV-IX) TO AH-D-IMPRESSIONS.           00105100
105200     MOVE AV-T-CLICKS (AV-IX)      TO AH-D-CLICKS.                00105200
105300     MOVE AV-BETA-ALPHA (AV-IX)    TO AH-D-BETA-ALPHA.            00105300
105400     MOVE AV-BETA-BETA (AV-IX)     TO AH-D-BETA-BETA.             00105400
105500     WRITE ALC-HISTORY-RECORD FROM AH-RECORD.                     00105500
105600     IF WS-HIST-STATUS NOT = '00'                                 00105600
105700         MOVE 'N' TO WS-HIST-WRITE-OK                             00105700
105800     END-IF.                                                      00105800
105900                                                                  00105900
106000 800-PRINT-ALLOC-REPORT.                                          00106000
106100     MOVE EXPT-NAME TO RPT-EXPT-NAME.                             00106100
106200     MOVE WS-PARM-EXPT-ID TO RPT-EXPT-ID.                         00106200
106300     WRITE ALLOC-REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00106300
106400                                                                  00106400
106500     MOVE WS-RD-MM TO RPT-MM.                                     00106500
106600     MOVE WS-RD-DD TO RPT-DD.                                     00106600
106700     MOVE WS-RD-YYYY TO RPT-YYYY.                                 00106700
106800     MOVE 'THOMPSON SAMPLING' TO RPT-ALGORITHM.                   00106800
106900     MOVE SPACES TO RPT-FALLBACK-NOTE.                            00106900
107000     IF WS-USED-FALLBACK = 'Y'                                    00107000
107100         MOVE ' (FALLBACK: PRIOR ONLY)' TO RPT-FALLBACK-NOTE      00107100
107200     END-IF.                                                      00107200
107300     WRITE ALLOC-REPORT-RECORD FROM RPT-HEADER2 AFTER 2.          00107300
107400                                                                  00107400
107500     MOVE WS-WINDOW-DAYS TO RPT-WINDOW-DAYS.                      00107500
107600     MOVE WS-SEED-VALUE TO RPT-SEED.                              00107600
107700     WRITE ALLOC-REPORT-RECORD FROM RPT-HEADER3 AFTER 1.          00107700
107800                                                                  00107800
107900     WRITE ALLOC-REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.      00107900
108000                                                                  00108000
108100     PERFORM 810-PRINT-ONE-VARIANT-LINE                           00108100
108200             VARYING AV-IX FROM 1 BY 1                            00108200
108300                 UNTIL AV-IX > WS-VARIANT-COUNT.                  00108300
108400                                                                  00108400
108500     WRITE ALLOC-REPORT-RECORD FROM RPT-FOOTER-LINE1 AFTER 1.     00108500
108600     MOVE WS-ALLOC-TOTAL TO RPT-FOOT-ALLOC.                       00108600
108700     MOVE NUM-TOTAL-IMPRESSIONS TO RPT-FOOT-IMPRESSIONS.          00108700
108800     MOVE NUM-TOTAL-CLICKS TO RPT-FOOT-CLICKS.                    00108800
108900     WRITE ALLOC-REPORT-RECORD FROM RPT-FOOTER-LINE2 AFTER 1.     00108900
109000                                                                  00109000
109100 810-PRINT-ONE-VARIANT-LINE.                                      00109100
109200     MOVE AV-VARIANT-NAME (AV-IX) TO RPT-VARIANT-NAME.            00109200
109300     IF AV-IS-CONTROL (AV-IX) = 'Y'                               00109300
109400         MOVE 'YES' TO RPT-IS-CONTROL                             00109400
109500     ELSE                                                         00109500
109600         MOVE 'NO ' TO RPT-IS-CONTROL                             00109600
109700     END-IF.                                                      00109700
109800     MOVE AV-ALLOC-PCT (AV-IX) TO RPT-ALLOC-PCT.                  00109800
109900     MOVE AV-T-IMPRESSIONS (AV-IX) TO RPT-IMPRESSIONS.            00109900
110000     MOVE AV-T-CLICKS (AV-IX) TO RPT-CLICKS.                      00110000
110100     MOVE AV-CTR (AV-IX) TO RPT-CTR.                              00110100
110200     MOVE AV-CTR-CI-LOWER (AV-IX) TO RPT-CI-LOWER.                00110200
110300     MOVE AV-CTR-CI-UPPER (AV-IX) TO RPT-CI-UPPER.                00110300
110400     WRITE ALLOC-REPORT-RECORD FROM RPT-DETAIL-LINE.              00110400
110500                                                                  00110500
110600 060-OPEN-FILES.                                                  00110600
110700     OPEN INPUT  EXPERIMENT-FILE                                  00110700
110800                 VARIANT-FILE                                     00110800
110900                 DAILY-METRICS-FILE                               00110900
111000          OUTPUT ALLOC-HISTORY-FILE                               00111000
111100                 ALLOC-REPORT-FILE.                               00111100
111200     IF WS-EXPT-STATUS NOT = '00'                                 00111200
111300         DISPLAY 'ERROR OPENING EXPERIMENT FILE.  RC: '           00111300
111400                 WS-EXPT-STATUS                                   00111400
111500         MOVE 16 TO RETURN-CODE                                   00111500
111600         GO TO 999-ERROR-RTN                                      00111600
111700     END-IF.                                                      00111700
111800     IF WS-VARNT-STATUS NOT = '00'                                00111800
111900         DISPLAY 'ERROR OPENING VARIANT FILE.  RC: ' WS-VARNT-STAT00111900
112000         MOVE 16 TO RETURN-CODE                                   00112000
112100         MOVE 'Y' TO WS-EXPT-EOF                                  00112100
112200     END-IF.                                                      00112200
112300     IF WS-DAILY-STATUS NOT = '00'                                00112300
112400         DISPLAY 'ERROR OPENING DAILY METRICS FILE.  RC: '        00112400
112500                 WS-DAILY-STATUS                                  00112500
112600         MOVE 16 TO RETURN-CODE                                   00112600
112700         MOVE 'Y' TO WS-EXPT-EOF                                  00112700
112800     END-IF.                                                      00112800
112900     IF WS-HIST-STATUS NOT = '00'                                 00112900
113000         DISPLAY 'ERROR OPENING ALLOC-HISTORY FILE.  RC: '        00113000
113100                 WS-HIST-STATUS                                   00113100
113200         MOVE 'N' TO WS-HIST-WRITE-OK                             00113200
113300     END-IF.                                                      00113300
113400                                                                  00113400
113500 095-CLOSE-FILES.                                                 00113500
113600     CLOSE EXPERIMENT-FILE.                                       00113600
113700     CLOSE VARIANT-FILE.                                          00113700
113800     CLOSE DAILY-METRICS-FILE.                                    00113800
113900     CLOSE ALLOC-HISTORY-FILE.                                    00113900
114000     CLOSE ALLOC-REPORT-FILE.                                     00114000
114100*                                                                 00114100
114200*    EXPERIMENT MASTER WOULD NOT OPEN - NOTHING TO ALLOCATE       00114200
114300*    AGAINST.  LOG THE CONDITION AND END THE RUN WITHOUT          00114300
114400*    ATTEMPTING THE REMAINING FILE OPENS OR THE SIMULATION.       00114400
114500 999-ERROR-RTN.                                                   00114500
114600     DISPLAY 'TSALCBAT ABENDING - EXPERIMENT FILE OPEN FAILED'.   00114600
114700     GOBACK.                                                      00114700

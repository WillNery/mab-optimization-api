000100******************************************************************
000200* VARNMSTR - VARIANT MASTER RECORD LAYOUT.
000300* ONE RECORD PER VARIANT, CHILD OF AN EXPERIMENT (VARN-EXPT-ID).
000400* RECORD LENGTH 100 BYTES, FIXED.  VARIANTS FILE IS KEPT SORTED
000500* BY EXPERIMENT, CONTROL VARIANT FIRST THEN VARIANT NAME.
000600*
000700* MAINTENANCE HISTORY.
000800*   1991-03-02  RJP  TICKET AB-0091 - INITIAL CUT OF LAYOUT.
000900******************************************************************
001000 01  VARN-RECORD.
001100     05  VARN-ID                     PIC X(36).
001200     05  VARN-EXPT-ID                PIC X(36).
001300     05  VARN-NAME                   PIC X(20).
001400     05  VARN-IS-CONTROL             PIC X(01).
001500         88  VARN-CONTROL                VALUE 'Y'.
001600         88  VARN-CHALLENGER             VALUE 'N'.
001700     05  FILLER                       PIC X(07).
